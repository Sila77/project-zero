000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCSTKADJ.
000300 AUTHOR.        D L KRENZ.
000400 INSTALLATION.  MIDSTATE COMPUTER SUPPLY - DP DEPT.
000500 DATE-WRITTEN.  10/02/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    REMARKS.
001100*
001200*    PCSTKADJ IS A SMALL CALLED SUBROUTINE THAT APPLIES ONE
001300*    QUANTITY CHANGE TO ONE COMPONENT'S ON-HAND FIGURE.  IT DOES
001400*    NO FILE I/O OF ITS OWN - THE CALLER (PCSTKPST) READS AND
001500*    REWRITES INVENTORY AND COMPONENT-MASTER; THIS ROUTINE ONLY
001600*    DECIDES THE ARITHMETIC.  ADJ-MODE TELLS IT WHICH RULE
001700*    APPLIES.  ORDER-DRIVEN DELTAS (CAPTURE/REFUND, MODE 'O')
001800*    ARE ALREADY SIGNED BY THE CALLER AND ARE APPLIED WITH NO
001900*    REJECT TEST AND NO CHANGE TO THE ACTIVE FLAG - A CAPTURED
002000*    ORDER ALREADY PASSED THE STOCK CHECK IN PCORDCRT.  MANUAL
002100*    ADJUSTMENTS (MODE 'M') ARE REJECTED IF THE RESULT WOULD GO
002200*    NEGATIVE, AND OTHERWISE RECOMPUTE THE COMPONENT'S ACTIVE
002300*    FLAG FROM THE NEW ON-HAND FIGURE.
002400*
002500******************************************************************
002600*    CHANGE LOG.
002700*
002800*    10/02/91  DLK  ORIGINAL PROGRAM.
002900*    01/22/98  DLK  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
003000*    06/02/04  JAT  REJECT MESSAGE TEXT ALIGNED WITH THE WORDING
003100*                   THE HELP DESK ASKED FOR ON TICKET SR-1140.
003200*    09/30/13  MRQ  TICKET DP-2960 - ORDER-DRIVEN MODE NO LONGER
003300*                   TOUCHES THE ACTIVE FLAG (PCORDCRT ALREADY
003400*                   PROVED THE STOCK WAS THERE).
003410*    04/18/16  JAT  TICKET SR-1877 - ADDED THE RAW PARAMETER-AREA
003420*                   DUMP ON REJECT SO THE HELP DESK DOES NOT HAVE
003430*                   TO ASK THE CALLER TO RE-KEY THE VALUES.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-390.
003900 OBJECT-COMPUTER.   IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT OPTIONAL DUMMY-FILE ASSIGN TO UT-S-DUMMY02.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  DUMMY-FILE.
004800 01  DUMMY-RECORD                       PIC X(01).
004900*
005000 WORKING-STORAGE SECTION.
005100*
005200 01  WS-TEST-FIELDS.
005300     05  WS-TEST-QTY                    PIC S9(07) COMP-3.
005400     05  WS-REMOVE-QTY                  PIC S9(05) COMP-3.
005500     05  WS-REMOVE-QTY-ED               PIC ZZZZ9.
005600     05  WS-ON-HAND-QTY-ED              PIC ZZZZ9.
005700     05  FILLER                         PIC X(02) VALUE SPACES.
005750 01  WS-TEST-FIELDS-RAW REDEFINES WS-TEST-FIELDS PIC X(19).
005800*
005900 LINKAGE SECTION.
006000*
006100 01  ADJ-PARAMETER-AREA.
006200     05  ADJ-MODE                       PIC X(01).
006300         88  ADJ-MODE-ORDER                 VALUE 'O'.
006400         88  ADJ-MODE-MANUAL                VALUE 'M'.
006500     05  ADJ-CURRENT-QTY                PIC S9(05) COMP-3.
006600     05  ADJ-DELTA-QTY                  PIC S9(05) COMP-3.
006700     05  ADJ-NEW-QTY                    PIC S9(05) COMP-3.
006800     05  ADJ-CURRENT-ACTIVE             PIC X(01).
006900     05  ADJ-NEW-ACTIVE                 PIC X(01).
007000     05  ADJ-REJECT-SW                  PIC X(01).
007100         88  ADJ-REJECTED                   VALUE 'Y'.
007200     05  ADJ-REJECT-MSG                 PIC X(60).
007210     05  ADJ-REJECT-MSG-PARTS REDEFINES ADJ-REJECT-MSG.
007220         10  ADJ-REJECT-MSG-TEXT        PIC X(40).
007230         10  FILLER                     PIC X(20).
007240 01  ADJ-PARAMETER-AREA-RAW REDEFINES ADJ-PARAMETER-AREA
007250                                        PIC X(73).
007300*
007400 PROCEDURE DIVISION USING ADJ-PARAMETER-AREA.
007500*
007600 000-MAIN.
007700     MOVE 'N'     TO ADJ-REJECT-SW.
007800     MOVE SPACES  TO ADJ-REJECT-MSG.
007900     MOVE ADJ-CURRENT-ACTIVE TO ADJ-NEW-ACTIVE.
008000     IF ADJ-MODE-MANUAL
008100         PERFORM 200-MANUAL-ADJUST THRU 200-EXIT
008200     ELSE
008300         PERFORM 100-ORDER-ADJUST  THRU 100-EXIT
008400     END-IF.
008500     GOBACK.
008600*
008700 100-ORDER-ADJUST.
008800     COMPUTE ADJ-NEW-QTY = ADJ-CURRENT-QTY + ADJ-DELTA-QTY.
008900 100-EXIT.
009000     EXIT.
009100*
009200 200-MANUAL-ADJUST.
009300     COMPUTE WS-TEST-QTY = ADJ-CURRENT-QTY + ADJ-DELTA-QTY.
009400     IF WS-TEST-QTY < 0
009500         PERFORM 210-BUILD-REJECT THRU 210-EXIT
009600     ELSE
009700         MOVE WS-TEST-QTY TO ADJ-NEW-QTY
009800         IF ADJ-NEW-QTY > 0
009900             MOVE 'Y' TO ADJ-NEW-ACTIVE
010000         ELSE
010100             MOVE 'N' TO ADJ-NEW-ACTIVE
010200         END-IF
010300     END-IF.
010400 200-EXIT.
010500     EXIT.
010600*
010700 210-BUILD-REJECT.
010800     MOVE 'Y' TO ADJ-REJECT-SW.
010900     MOVE ADJ-CURRENT-QTY TO ADJ-NEW-QTY.
011000     COMPUTE WS-REMOVE-QTY = ADJ-DELTA-QTY * -1.
011100     MOVE WS-REMOVE-QTY   TO WS-REMOVE-QTY-ED.
011200     MOVE ADJ-CURRENT-QTY TO WS-ON-HAND-QTY-ED.
011300     STRING 'CANNOT REMOVE ' WS-REMOVE-QTY-ED
011400            ' ITEMS. ONLY ' WS-ON-HAND-QTY-ED ' ARE IN STOCK.'
011500            DELIMITED BY SIZE INTO ADJ-REJECT-MSG.
011510     DISPLAY 'PCSTKADJ REJECT - ' ADJ-PARAMETER-AREA-RAW.
011600 210-EXIT.
011700     EXIT.
