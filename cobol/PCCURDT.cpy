000100******************************************************************
000200*    PCCURDT  -  RUN DATE / TIME FIELDS, COPIED INTO EVERY       *
000300*    PC-BUILD PROGRAM FOR PAGE HEADINGS AND REPORT STAMPS.       *
000400******************************************************************
000500 01  PCB-CURRENT-DATE-FIELDS.
000600     05  PCB-CURRENT-DATE.
000700         10  PCB-CURRENT-YEAR       PIC 9(4).
000800         10  PCB-CURRENT-MONTH      PIC 9(2).
000900         10  PCB-CURRENT-DAY        PIC 9(2).
001000     05  PCB-CURRENT-TIME.
001100         10  PCB-CURRENT-HOUR       PIC 9(2).
001200         10  PCB-CURRENT-MINUTE     PIC 9(2).
001300         10  PCB-CURRENT-SECOND     PIC 9(2).
001400         10  PCB-CURRENT-MS         PIC 9(2).
001500     05  PCB-DIFF-FROM-GMT          PIC S9(4).
