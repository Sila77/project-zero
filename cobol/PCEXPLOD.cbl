000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCEXPLOD.
000300 AUTHOR.        D L KRENZ.
000400 INSTALLATION.  MIDSTATE COMPUTER SUPPLY - DP DEPT.
000500 DATE-WRITTEN.  07/12/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    REMARKS.
001100*
001200*    PCEXPLOD IS A SMALL CALLED SUBROUTINE THAT EXPLODES A SET OF
001300*    ORDER LINES (CART ITEMS OR STOCK-MOVEMENT LINES - THE RECORD
001400*    LAYOUT IS THE SAME EITHER WAY) INTO A PER-COMPONENT REQUIRED-
001500*    QUANTITY TABLE.  A COMPONENT LINE CONTRIBUTES ITS OWN LINE
001600*    QUANTITY; A BUILD LINE CONTRIBUTES EACH OF ITS SNAPSHOTTED
001700*    CONTAINED PARTS, QUANTITY-EXTENDED BY THE LINE QUANTITY, AND
001800*    IS SUMMED IN WITH ANY OTHER LINE THAT NAMES THE SAME PART.
001900*    CALLED BY PCORDCRT (STOCK CHECK AT ORDER-CREATE TIME) AND BY
002000*    PCSTKPST (INVENTORY POSTING AT CAPTURE/REFUND TIME) - BOTH
002100*    CALLERS COPY PCEXPLLK FOR THE PARAMETER LIST SO THE LAYOUT
002200*    CANNOT DRIFT OUT OF STEP BETWEEN THE TWO SIDES OF THE CALL.
002300*
002400******************************************************************
002500*    CHANGE LOG.
002600*
002700*    07/12/91  DLK  ORIGINAL PROGRAM.
002800*    09/23/91  DLK  BUILD-LINE EXPLOSION ADDED.
002900*    01/22/98  DLK  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
003000*    09/30/13  MRQ  TICKET DP-2960 - RAISED REQUIREMENT TABLE MAX
003100*                   TO 500 ENTRIES FOR LARGE FLEET ORDERS.
003110*    04/18/16  JAT  TICKET SR-1877 - LOG THE RAW LINE RECORD WHEN
003120*                   THE LINE TYPE IS NOT RECOGNIZED INSTEAD OF
003130*                   SILENTLY DROPPING IT.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-390.
003600 OBJECT-COMPUTER.   IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT OPTIONAL DUMMY-FILE ASSIGN TO UT-S-DUMMY01.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  DUMMY-FILE.
004500 01  DUMMY-RECORD                       PIC X(01).
004600*
004700 WORKING-STORAGE SECTION.
004800*
004900     COPY PCSWTCH.
005000*
005100 01  WS-LINE-AREA.
005200     COPY PCLINEIT REPLACING ==PLN-== BY ==WLN-==.
005300*
005400 01  WS-SUB-FIELDS.
005500     05  WS-REQMT-IDX                   PIC S9(4) COMP SYNC.
005600     05  WS-CONT-IDX                    PIC S9(4) COMP SYNC.
005700     05  WS-FOUND-SW                    PIC X(01) VALUE 'N'.
005800         88  WS-FOUND                       VALUE 'Y'.
005850     05  WS-SEARCH-COMP-ID              PIC X(08) VALUE SPACES.
005855     05  WS-SEARCH-COMP-ID-PARTS REDEFINES WS-SEARCH-COMP-ID.
005856         10  WS-SEARCH-COMP-CATEGORY    PIC X(02).
005857         10  WS-SEARCH-COMP-SEQ         PIC X(06).
005900     05  WS-EXTENDED-QTY                PIC S9(07) COMP-3.
006000     05  FILLER                         PIC X(02) VALUE SPACES.
006010 01  WS-SUB-FIELDS-RAW REDEFINES WS-SUB-FIELDS PIC X(19).
006100*
006110*    RAW VIEW OF THE LINE-ITEM RECORD - USED ONLY WHEN THE LINE
006120*    TYPE COMES IN UNRECOGNIZED SO THE OPERATOR CONSOLE SHOWS
006130*    SOMETHING THE HELP DESK CAN READ OFF THE JOB LOG.
006140 01  WS-LINE-AREA-RAW REDEFINES WS-LINE-AREA PIC X(1060).
006150*
006200 LINKAGE SECTION.
006300 COPY PCEXPLLK.
006400*
006500 PROCEDURE DIVISION USING EXP-LINE-COUNT
006600                          EXP-LINE-TABLE
006700                          EXP-REQMT-COUNT
006800                          EXP-REQMT-TABLE
006900                          EXP-RETURN-CODE.
007000*
007100 000-MAIN.
007200     MOVE 0 TO EXP-REQMT-COUNT.
007300     MOVE 0 TO EXP-RETURN-CODE.
007400     PERFORM 100-EXPLODE-LINE THRU 100-EXIT
007500         VARYING PCB-SUB-A FROM 1 BY 1
007600             UNTIL PCB-SUB-A > EXP-LINE-COUNT.
007700     GOBACK.
007800*
007900 100-EXPLODE-LINE.
008000     MOVE EXP-LINE-RECORD(PCB-SUB-A) TO WLN-LINE-ITEM-RECORD.
008100     IF WLN-LINE-IS-COMPONENT
008200         PERFORM 200-ADD-REQUIREMENT THRU 200-EXIT
008400     ELSE
008500         IF WLN-LINE-IS-BUILD
008600             PERFORM 210-EXPLODE-BUILD-LINE THRU 210-EXIT
008610         ELSE
008620             DISPLAY 'PCEXPLOD - UNRECOGNIZED LINE TYPE - '
008630                     WS-LINE-AREA-RAW(1:47)
008700         END-IF
008800     END-IF.
008900 100-EXIT.
009000     EXIT.
009100*
009200 200-ADD-REQUIREMENT.
009300     MOVE WLN-LINE-PRODUCT-ID TO WS-SEARCH-COMP-ID.
009400     MOVE WLN-LINE-QTY        TO WS-EXTENDED-QTY.
009500     PERFORM 220-MERGE-REQMT THRU 220-EXIT.
009600 200-EXIT.
009700     EXIT.
009800*
009900 210-EXPLODE-BUILD-LINE.
010000     PERFORM 211-CONTAINED-ITEM-LINE THRU 211-EXIT
010100         VARYING WS-CONT-IDX FROM 1 BY 1 UNTIL WS-CONT-IDX > 20.
010200 210-EXIT.
010300     EXIT.
010400*
010500 211-CONTAINED-ITEM-LINE.
010600     IF WLN-CONT-COMP-ID(WS-CONT-IDX) NOT = SPACES AND
010700        WLN-CONT-QTY(WS-CONT-IDX) > 0
010800         MOVE WLN-CONT-COMP-ID(WS-CONT-IDX) TO WS-SEARCH-COMP-ID
010900         COMPUTE WS-EXTENDED-QTY =
011000             WLN-CONT-QTY(WS-CONT-IDX) * WLN-LINE-QTY
011100         PERFORM 220-MERGE-REQMT THRU 220-EXIT
011200     END-IF.
011300 211-EXIT.
011400     EXIT.
011500*
011600 220-MERGE-REQMT.
011700     MOVE 'N' TO WS-FOUND-SW.
011800     PERFORM 221-SCAN-REQMT-LINE THRU 221-EXIT
011900         VARYING WS-REQMT-IDX FROM 1 BY 1
012000             UNTIL WS-REQMT-IDX > EXP-REQMT-COUNT
012100                OR WS-FOUND.
012200     IF NOT WS-FOUND
012300         ADD 1 TO EXP-REQMT-COUNT
012400         IF EXP-REQMT-COUNT <= 500
012410             MOVE WS-SEARCH-COMP-ID
012420                  TO EXP-REQMT-COMP-ID(EXP-REQMT-COUNT)
012430             MOVE WS-EXTENDED-QTY
012440                  TO EXP-REQMT-QTY(EXP-REQMT-COUNT)
012700         ELSE
012800             MOVE 16 TO EXP-RETURN-CODE
012900         END-IF
013000     END-IF.
013100 220-EXIT.
013200     EXIT.
013300*
013400 221-SCAN-REQMT-LINE.
013500     IF EXP-REQMT-COMP-ID(WS-REQMT-IDX) = WS-SEARCH-COMP-ID
013600         ADD WS-EXTENDED-QTY TO EXP-REQMT-QTY(WS-REQMT-IDX)
013700         MOVE 'Y' TO WS-FOUND-SW
013800     END-IF.
013900 221-EXIT.
014000     EXIT.
