000100******************************************************************
000200*    PCLKTBL  -  IN-MEMORY LOOKUP TABLE.  LOADED ONCE AT START-  *
000300*    UP FROM THE LOOKUPS FILE (910-LOAD-LOOKUPS IN PCCOMPAT).    *
000400*    THE STORAGE-INTERFACE ENTRIES ARE TAGGED NVME/SATA AT LOAD  *
000500*    TIME SO THE STORAGE RULES (UNIT 1, RULE 7) DO NOT HAVE TO   *
000600*    RE-SCAN THE NAME EVERY TIME A DRIVE LINE IS CHECKED.        *
000700******************************************************************
000800 01  PLK-LOOKUP-TABLE.
000900     05  PLK-LOOKUP-ENTRY OCCURS 0 TO 500 TIMES
001000                     DEPENDING ON PLK-LOOKUP-COUNT
001100                     INDEXED BY PLK-LOOKUP-IDX.
001200         10  PLK-TBL-LKP-ID             PIC X(08).
001300         10  PLK-TBL-LKP-NAME           PIC X(20).
001400         10  PLK-TBL-IS-NVME            PIC X(01).
001500             88  PLK-TBL-NVME-YES           VALUE 'Y'.
001600         10  PLK-TBL-IS-SATA            PIC X(01).
001700             88  PLK-TBL-SATA-YES           VALUE 'Y'.
001800 01  PLK-LOOKUP-COUNT                   PIC S9(8) COMP SYNC
001900                                         VALUE 0.
