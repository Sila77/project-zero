000100******************************************************************
000200*    PCORDHDR  -  ORDER HEADER RECORD LAYOUT.  FIXED 160-BYTE    *
000300*    RECORD.  SHIPPING AND REJECTION FIELDS ARE MAINTAINED BY    *
000400*    THE STATUS STATE MACHINE (PCORDSTA) - SHIP, SUBMIT-SLIP,    *
000500*    REJECT-SLIP AND REVERT-APPROVAL ALL WRITE INTO THEM.        *
000600******************************************************************
000700 01  POR-ORDER-RECORD.
000800     05  POR-ORD-ID                     PIC X(08).
000900     05  POR-ORD-USER-ID                PIC X(08).
001000     05  POR-ORD-EMAIL                  PIC X(30).
001100     05  POR-ORD-SUBTOTAL               PIC S9(9)V99.
001200     05  POR-ORD-TAX                    PIC S9(9)V99.
001300     05  POR-ORD-TOTAL                  PIC S9(9)V99.
001400     05  POR-ORD-CURRENCY               PIC X(03).
001500     05  POR-ORD-STATUS                 PIC X(02).
001600         88  POR-STAT-PENDING-PAYMENT       VALUE 'PP'.
001700         88  POR-STAT-PROCESSING            VALUE 'PR'.
001800         88  POR-STAT-SHIPPED               VALUE 'SH'.
001900         88  POR-STAT-COMPLETED             VALUE 'CO'.
002000         88  POR-STAT-CANCELLED             VALUE 'CA'.
002100         88  POR-STAT-REJECTED-SLIP         VALUE 'RS'.
002200         88  POR-STAT-DELIVERY-FAILED       VALUE 'DF'.
002300         88  POR-STAT-RETURNED-TO-SENDER    VALUE 'RT'.
002400         88  POR-STAT-REFUND-REQUESTED      VALUE 'RQ'.
002500         88  POR-STAT-REFUNDED              VALUE 'RF'.
002600         88  POR-STAT-REFUND-REJECTED       VALUE 'RX'.
002700     05  POR-ORD-PAY-STATUS             PIC X(02).
002800         88  POR-PAY-PENDING                VALUE 'PE'.
002900         88  POR-PAY-PENDING-APPROVAL       VALUE 'PA'.
003000         88  POR-PAY-COMPLETED              VALUE 'CM'.
003100         88  POR-PAY-FAILED                 VALUE 'FA'.
003200         88  POR-PAY-REFUNDED               VALUE 'RF'.
003300     05  POR-ORD-PAY-METHOD             PIC X(01).
003400         88  POR-PAY-METHOD-ELECTRONIC      VALUE 'P'.
003500         88  POR-PAY-METHOD-BANK-XFER       VALUE 'T'.
003600     05  POR-ORD-DATE                   PIC 9(08).
003650     05  POR-ORD-DATE-PARTS REDEFINES POR-ORD-DATE.
003660         10  POR-ORD-DATE-CC            PIC 9(02).
003670         10  POR-ORD-DATE-YY            PIC 9(02).
003680         10  POR-ORD-DATE-MM            PIC 9(02).
003690         10  POR-ORD-DATE-DD            PIC 9(02).
003700     05  POR-SHIP-PROVIDER              PIC X(10).
003800     05  POR-SHIP-TRACKING-NBR          PIC X(20).
003900     05  POR-SHIP-TIMESTAMP             PIC X(14).
004000     05  POR-REASON-TEXT                PIC X(20).
004100     05  FILLER                         PIC X(01).
