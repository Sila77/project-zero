000100******************************************************************
000200*    PCBUILDR  -  BUILD RECORD LAYOUT.  FIXED 250-BYTE RECORD;   *
000300*    HEADER, FIVE SINGLE-PART SLOTS (COOLER OPTIONAL), THEN      *
000400*    THREE REPEATING PART-LINE GROUPS (RAM / GPU / STORAGE).     *
000500*    UNUSED LINES ARE LEFT BLANK/ZERO BY THE FEEDING SYSTEM.     *
000600******************************************************************
000700 01  PBL-BUILD-RECORD.
000800     05  PBL-BLD-ID                     PIC X(08).
000900     05  PBL-BLD-USER-ID                PIC X(08).
001000     05  PBL-BLD-NAME                   PIC X(30).
001100     05  PBL-BLD-CPU-ID                 PIC X(08).
001200     05  PBL-BLD-MOBO-ID                PIC X(08).
001300     05  PBL-BLD-PSU-ID                 PIC X(08).
001400     05  PBL-BLD-CASE-ID                PIC X(08).
001500     05  PBL-BLD-COOLER-ID              PIC X(08).
001600     05  PBL-BLD-RAM-LINES OCCURS 4 TIMES.
001700         10  PBL-RAM-COMP-ID            PIC X(08).
001800         10  PBL-RAM-QTY                PIC 9(02).
001900     05  PBL-BLD-GPU-LINES OCCURS 4 TIMES.
002000         10  PBL-GPU-COMP-ID            PIC X(08).
002100         10  PBL-GPU-QTY                PIC 9(02).
002200     05  PBL-BLD-STOR-LINES OCCURS 8 TIMES.
002300         10  PBL-STOR-COMP-ID           PIC X(08).
002400         10  PBL-STOR-QTY               PIC 9(02).
002500     05  FILLER                         PIC X(04).
