000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCCOMPAT.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  MIDSTATE COMPUTER SUPPLY - DP DEPT.
000500 DATE-WRITTEN.  03/11/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    REMARKS.
001100*
001200*    PCCOMPAT READS THE NIGHTLY BUILD-VALIDATION TRANSACTION
001300*    FILE (ONE RECORD PER CUSTOMER PARTS LIST) AND, FOR EACH
001400*    BUILD, RUNS IT AGAINST THE COMPONENT-CATALOGUE COMPATI-
001500*    BILITY RULES - SOCKETS, RAM CAPACITY, FORM FACTORS, GPU
001600*    CLEARANCE, COOLER FIT, STORAGE LANES AND BAYS, AND POWER
001700*    SUPPLY ADEQUACY.  A VERDICT LINE AND ANY ERROR/WARNING
001800*    LINES ARE WRITTEN TO THE COMPATIBILITY-RESULTS FILE, AND
001900*    THE BUILD'S TOTAL PRICE IS CARRIED ON THE SAME VERDICT
002000*    LINE (THE PRICING RULES ARE UNCONDITIONAL - EVEN AN
002100*    INCOMPATIBLE BUILD STILL PRICES OUT THE PARTS IT HAS).
002200*
002300*    INPUT  - COMPONENT-MASTER (CATALOGUE, SORTED BY COMP-ID)
002400*             LOOKUPS (SOCKETS/RAMTYPES/FORMFACTORS/INTERFACES)
002500*             BUILDS (CUSTOMER PARTS LISTS)
002600*    OUTPUT - COMPAT-RESULTS (VERDICT + MESSAGE LINES)
002700*
002800******************************************************************
002900*    CHANGE LOG.
003000*
003100*    03/11/91  RHH  ORIGINAL PROGRAM - RULES 0 THRU 5 ONLY.
003200*    04/02/91  RHH  ADDED PSU FORM FACTOR CHECK (RULE 4).
003300*    06/14/91  RHH  ADDED COOLER FIT CHECKS (RULE 6).
003400*    09/23/91  DLK  ADDED STORAGE VS MOBO/CASE BAY CHECKS.
003500*    01/09/92  RHH  ADDED WATTAGE TOTAL AND PSU ADEQUACY CHECK.
003600*    07/30/92  DLK  BUILD PRICING ADDED TO VERDICT LINE.
003700*    02/17/93  RHH  FIXED RAM-TYPE MESSAGE TO NAME EACH KIT.
003800*    11/04/93  DLK  RAISED COMPONENT TABLE MAX TO 2000 ENTRIES.
003900*    05/06/94  RHH  CORRECTED PCIE SLOT COUNT VS GPU COUNT TEST.
004000*    08/19/95  DLK  CLARIFIED "NO COOLER" AS ADVISORY, NOT ERROR.
004100*    01/22/98  RHH  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN USE.
004200*    03/03/99  DLK  Y2K SIGN-OFF - RETESTED WITH 2000 BUILD DATES.
004300*    10/11/01  RHH  ADDED M.2/SATA SHARED-LANE ADVISORY MESSAGE.
004400*    06/02/04  JAT  RUN TOTALS NOW PRINTED ON SYSOUT AT EOJ.
004500*    04/18/08  JAT  TICKET DP-1841 - AIO RADIATOR SIZE MUST MATCH
004600*                   ONE OF THE CASE'S SUPPORTED RADIATOR SIZES.
004700*    09/30/13  MRQ  TICKET DP-2960 - RAM CLEARANCE ADVISORY ADDED
004800*                   WHENEVER AN AIO COOLER IS FITTED.
004810*    05/09/17  JAT  TICKET SR-1793 - LOOKUPS NAMED "ESATA" AND
004820*                   "MSATA" WERE COMING BACK AS NON-SATA BECAUSE
004830*                   THE OLD TEST ONLY LOOKED AT THE FIRST 4 BYTES.
004840*                   NOW SCANS THE WHOLE NAME, UPSHIFTED FIRST.
004850*    04/18/16  JAT  TICKET SR-1877 - ABEND ON AN EMPTY BUILDS FILE
004860*                   INSTEAD OF PRINTING A REPORT WITH NO BUILDS ON
004870*                   IT, AND SKIP THE REMAINING PART CHECKS ONCE A
004880*                   CRITICAL COMPONENT IS ALREADY MISSING.
004890*    11/02/17  JAT  TICKET SR-1798 - THE NVME LOOKUP-ID HOLD AREA
004892*                   WAS NEVER DEFINED IN WORKING-STORAGE - JCL
004894*                   BLEW UP ON COMPILE THE FIRST TIME THIS SHOP
004896*                   RAN A CLEAN BUILD OF THE PROGRAM.  ADDED
004898*                   WS-NVME-LKP-ID AND REPOINTED 910/911/912.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-390.
005300 OBJECT-COMPUTER.   IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON DETAIL-MESSAGES-SW.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT COMPONENT-MASTER ASSIGN TO UT-S-COMPMST
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS  IS WS-COMPMST-STATUS.
006300
006400     SELECT LOOKUPS ASSIGN TO UT-S-LKUPFIL
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS  IS WS-LKUPFIL-STATUS.
006700
006800     SELECT BUILDS ASSIGN TO UT-S-BUILDIN
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS  IS WS-BUILDIN-STATUS.
007100
007200     SELECT COMPAT-RESULTS ASSIGN TO UT-S-CMPRSLT
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS  IS WS-CMPRSLT-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 FD  COMPONENT-MASTER
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 160 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS PCM-COMPONENT-MASTER-RECORD.
008500 COPY PCCOMPMS.
008600*
008700 FD  LOOKUPS
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 32 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS PLK-LOOKUP-RECORD.
009300 COPY PCLKPTBL.
009400*
009500 FD  BUILDS
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 250 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS PBL-BUILD-RECORD.
010100 COPY PCBUILDR.
010200*
010300 FD  COMPAT-RESULTS
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 132 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS CMR-RESULT-LINE.
010900 01  CMR-RESULT-LINE.
010901     05  CMR-RESULT-TEXT                PIC X(120).
010902     05  FILLER                         PIC X(012).
011000*
011100 WORKING-STORAGE SECTION.
011200*
011300 01  DETAIL-MESSAGES-SW                PIC X(01) VALUE 'N'.
011400*
011500 01  FILE-STATUS-CODES.
011600     05  WS-COMPMST-STATUS              PIC X(02) VALUE SPACES.
011700     05  WS-LKUPFIL-STATUS              PIC X(02) VALUE SPACES.
011800     05  WS-BUILDIN-STATUS              PIC X(02) VALUE SPACES.
011900     05  WS-CMPRSLT-STATUS              PIC X(02) VALUE SPACES.
011901     05  FILLER                         PIC X(02) VALUE SPACES.
012000*
012100     COPY PCSWTCH.
012200     COPY PCCURDT.
012300     COPY PCCOMTBL.
012400     COPY PCLKTBL.
012500*
012600*    SCRATCH RECEIVING AREAS FOR THE COMPONENTS OF THE BUILD
012700*    CURRENTLY BEING VALIDATED.  ONE TYPED AREA PER SINGLE PART
012800*    SLOT (HELD SIMULTANEOUSLY FOR CROSS-PART CHECKS) PLUS ONE
012900*    SHARED SCRATCH AREA REUSED FOR EACH RAM/GPU/STORAGE LINE.
013000*
013100 01  WS-CPU-AREA.
013200     COPY PCCOMPMS REPLACING ==PCM-== BY ==WCU-==.
013300 01  WCU-FOUND-SW                       PIC X(01) VALUE 'N'.
013400*
013500 01  WS-MOBO-AREA.
013600     COPY PCCOMPMS REPLACING ==PCM-== BY ==WMB-==.
013700 01  WMB-FOUND-SW                       PIC X(01) VALUE 'N'.
013800*
013900 01  WS-PSU-AREA.
014000     COPY PCCOMPMS REPLACING ==PCM-== BY ==WPS-==.
014100 01  WPS-FOUND-SW                       PIC X(01) VALUE 'N'.
014200*
014300 01  WS-CASE-AREA.
014400     COPY PCCOMPMS REPLACING ==PCM-== BY ==WCS-==.
014500 01  WCS-FOUND-SW                       PIC X(01) VALUE 'N'.
014600*
014700 01  WS-COOL-AREA.
014800     COPY PCCOMPMS REPLACING ==PCM-== BY ==WCL-==.
014900 01  WCL-FOUND-SW                       PIC X(01) VALUE 'N'.
015000*
015100 01  WS-LINE-AREA.
015200     COPY PCCOMPMS REPLACING ==PCM-== BY ==WLN-==.
015300 01  WLN-FOUND-SW                       PIC X(01) VALUE 'N'.
015400*
015500 01  WS-SEARCH-FIELDS.
015600     05  WS-SEARCH-ID                   PIC X(08).
015700     05  WS-FOUND-SW                    PIC X(01).
015800         88  WS-FOUND                       VALUE 'Y'.
015900         88  WS-NOT-FOUND                   VALUE 'N'.
016000     05  WS-FOUND-RECORD                PIC X(160).
016100     05  WS-LOOKUP-ID                   PIC X(08).
016200     05  WS-LOOKUP-FOUND-SW             PIC X(01).
016300         88  WS-LOOKUP-FOUND                VALUE 'Y'.
016301     05  FILLER                         PIC X(02) VALUE SPACES.
016400*
016500 01  WS-BUILD-VALIDATION-FIELDS.
016600     05  WS-CRITICAL-FAIL-SW            PIC X(01) VALUE 'N'.
016700         88  WS-CRITICAL-FAILED             VALUE 'Y'.
016800     05  WS-TOTAL-WATTAGE               PIC S9(6) COMP-3 VALUE 0.
016900     05  WS-BUILD-PRICE                 PIC S9(9)V99 COMP-3
016950                                         VALUE 0.
017000     05  WS-RAM-TOTAL-STICKS            PIC S9(4) COMP-3 VALUE 0.
017100     05  WS-RAM-TOTAL-GB                PIC S9(6) COMP-3 VALUE 0.
017200     05  WS-RAM-WATTAGE-TOTAL           PIC S9(6) COMP-3 VALUE 0.
017300     05  WS-GPU-TOTAL-QTY               PIC S9(4) COMP-3 VALUE 0.
017400     05  WS-GPU-WATTAGE-TOTAL           PIC S9(6) COMP-3 VALUE 0.
017500     05  WS-COOLER-IS-AIO-SW            PIC X(01) VALUE 'N'.
017600         88  WS-COOLER-IS-AIO               VALUE 'Y'.
017700     05  WS-HAS-STORAGE-SW              PIC X(01) VALUE 'N'.
017800         88  WS-HAS-STORAGE                 VALUE 'Y'.
017900     05  WS-NVME-COUNT                  PIC S9(4) COMP-3 VALUE 0.
018000     05  WS-SATA-COUNT                  PIC S9(4) COMP-3 VALUE 0.
018100     05  WS-BAY35-COUNT                 PIC S9(4) COMP-3 VALUE 0.
018200     05  WS-BAY25-COUNT                 PIC S9(4) COMP-3 VALUE 0.
018300     05  WS-HAS-35-SW                   PIC X(01) VALUE 'N'.
018400     05  WS-HAS-25-SW                   PIC X(01) VALUE 'N'.
018500     05  WS-SOCKET-MATCH-SW             PIC X(01) VALUE 'N'.
018600         88  WS-SOCKET-MATCHED              VALUE 'Y'.
018700     05  WS-FORMFACT-MATCH-SW           PIC X(01) VALUE 'N'.
018800         88  WS-FORMFACT-MATCHED            VALUE 'Y'.
018900     05  WS-RADIATOR-MATCH-SW           PIC X(01) VALUE 'N'.
019000         88  WS-RADIATOR-MATCHED            VALUE 'Y'.
019100     05  WS-REQUIRED-WATTS              PIC S9(6) COMP-3 VALUE 0.
019200     05  WS-HEADROOM-WATTS              PIC S9(6) COMP-3 VALUE 0.
019210     05  WS-LKP-NAME-UC                 PIC X(20).
019220     05  WS-SATA-TEXT-SW                PIC X(01) VALUE 'N'.
019230         88  WS-HAS-SATA-TEXT               VALUE 'Y'.
019240     05  WS-NVME-LKP-ID                 PIC X(08) VALUE SPACES.
019250     05  FILLER                         PIC X(02) VALUE SPACES.
019300*
019400 01  WS-MESSAGE-TABLE.
019500     05  WS-MESSAGE-ENTRY OCCURS 60 TIMES INDEXED BY WS-MSG-IDX.
019600         10  WS-MSG-SEVERITY            PIC X(01).
019700         10  WS-MSG-TEXT                PIC X(80).
019701         10  FILLER                     PIC X(01).
019800 01  WS-MESSAGE-COUNT                   PIC S9(4) COMP SYNC
019810                                         VALUE 0.
019900 01  WS-ERROR-COUNT                     PIC S9(4) COMP SYNC
019910                                         VALUE 0.
020000 01  WS-WARNING-COUNT                   PIC S9(4) COMP SYNC
020010                                         VALUE 0.
020100 01  WS-MSG-WORK                        PIC X(80).
020200 01  WS-WATTS-EDIT                      PIC ---,---,--9.
020300 01  WS-PRICE-EDIT                      PIC ---,---,--9.99.
020400*
020500 01  ABEND-REASON                       PIC X(40) VALUE SPACES.
020600*
021600 PROCEDURE DIVISION.
021700*
021800 000-HOUSEKEEPING.
021900     PERFORM 800-OPEN-FILES        THRU 800-EXIT.
022000     PERFORM 900-LOAD-COMPONENTS   THRU 900-EXIT.
022100     PERFORM 910-LOAD-LOOKUPS      THRU 910-EXIT.
022200     PERFORM 920-READ-BUILD        THRU 920-EXIT.
022210     IF PCB-NO-MORE-DATA
022220         MOVE 'EMPTY BUILDS FILE' TO ABEND-REASON
022230         GO TO 1000-ABEND-RTN.
022300 000-EXIT.
022400     EXIT.
022500*
022600 100-MAINLINE.
022700     PERFORM 200-VALIDATE-BUILD THRU 200-EXIT
022800         UNTIL PCB-NO-MORE-DATA.
022900 100-EXIT.
023000     EXIT.
023100*
023200 999-CLEANUP.
023300     PERFORM 810-WRITE-RUN-TOTALS THRU 810-EXIT.
023400     PERFORM 850-CLOSE-FILES      THRU 850-EXIT.
023500     MOVE +0 TO RETURN-CODE.
023600     GOBACK.
023700 999-EXIT.
023800     EXIT.
023900*
024000 200-VALIDATE-BUILD.
024100     PERFORM 205-INIT-BUILD-WORK   THRU 205-EXIT.
024200     PERFORM 215-FETCH-COMPONENTS  THRU 215-EXIT.
024300     PERFORM 210-CHECK-CRITICAL    THRU 210-EXIT.
024400     IF WS-CRITICAL-FAILED
024500         MOVE 0 TO WS-TOTAL-WATTAGE
024510         PERFORM 295-CALC-PRICE     THRU 295-EXIT
024520         PERFORM 280-WRITE-RESULT   THRU 280-EXIT
024530         PERFORM 920-READ-BUILD     THRU 920-EXIT
024540         GO TO 200-EXIT
024600     ELSE
024700         PERFORM 220-CHECK-SOCKET       THRU 220-EXIT
024800         PERFORM 230-CHECK-RAM          THRU 230-EXIT
024900         PERFORM 240-CHECK-MOBO-FF      THRU 240-EXIT
025000         PERFORM 245-CHECK-PSU-FF       THRU 245-EXIT
025100         PERFORM 250-CHECK-GPU          THRU 250-EXIT
025200         PERFORM 260-CHECK-COOLER       THRU 260-EXIT
025300         PERFORM 265-COUNT-STORAGE      THRU 265-EXIT
025400         PERFORM 270-CHECK-STORAGE-MOBO THRU 270-EXIT
025500         PERFORM 275-CHECK-STORAGE-CASE THRU 275-EXIT
025600         PERFORM 290-CHECK-WATTAGE      THRU 290-EXIT
025700     END-IF.
025800     PERFORM 295-CALC-PRICE        THRU 295-EXIT.
025900     PERFORM 280-WRITE-RESULT      THRU 280-EXIT.
026000     PERFORM 920-READ-BUILD        THRU 920-EXIT.
026100 200-EXIT.
026200     EXIT.
026300*
026400 205-INIT-BUILD-WORK.
026500     MOVE 'N' TO WS-CRITICAL-FAIL-SW.
026600     MOVE 0   TO WS-TOTAL-WATTAGE   WS-BUILD-PRICE
026700                 WS-RAM-TOTAL-STICKS WS-RAM-TOTAL-GB
026800                 WS-RAM-WATTAGE-TOTAL WS-GPU-TOTAL-QTY
026900                 WS-GPU-WATTAGE-TOTAL WS-MESSAGE-COUNT
027000                 WS-ERROR-COUNT WS-WARNING-COUNT
027100                 WS-NVME-COUNT WS-SATA-COUNT
027200                 WS-BAY35-COUNT WS-BAY25-COUNT.
027300     MOVE 'N' TO WS-COOLER-IS-AIO-SW WS-HAS-STORAGE-SW.
027400     ADD 1 TO PCB-RECORDS-READ.
027500 205-EXIT.
027600     EXIT.
027700*
027800 210-CHECK-CRITICAL.
027900     IF PBL-BLD-CPU-ID = SPACES
028000         MOVE 'CPU NOT SELECTED' TO WS-MSG-WORK
028100         PERFORM 800-ADD-ERROR THRU 800X-EXIT
028200         MOVE 'Y' TO WS-CRITICAL-FAIL-SW
028300     END-IF.
028400     IF PBL-BLD-MOBO-ID = SPACES
028500         MOVE 'MOTHERBOARD NOT SELECTED' TO WS-MSG-WORK
028600         PERFORM 800-ADD-ERROR THRU 800X-EXIT
028700         MOVE 'Y' TO WS-CRITICAL-FAIL-SW
028800     END-IF.
028900     IF PBL-BLD-PSU-ID = SPACES
029000         MOVE 'POWER SUPPLY NOT SELECTED' TO WS-MSG-WORK
029100         PERFORM 800-ADD-ERROR THRU 800X-EXIT
029200         MOVE 'Y' TO WS-CRITICAL-FAIL-SW
029300     END-IF.
029400     IF PBL-BLD-CASE-ID = SPACES
029500         MOVE 'CASE NOT SELECTED' TO WS-MSG-WORK
029600         PERFORM 800-ADD-ERROR THRU 800X-EXIT
029700         MOVE 'Y' TO WS-CRITICAL-FAIL-SW
029800     END-IF.
029900     IF PBL-RAM-COMP-ID(1) = SPACES AND
030000        PBL-RAM-COMP-ID(2) = SPACES AND
030100        PBL-RAM-COMP-ID(3) = SPACES AND
030200        PBL-RAM-COMP-ID(4) = SPACES
030300         MOVE 'NO RAM SELECTED' TO WS-MSG-WORK
030400         PERFORM 800-ADD-ERROR THRU 800X-EXIT
030500         MOVE 'Y' TO WS-CRITICAL-FAIL-SW
030600     END-IF.
030700 210-EXIT.
030800     EXIT.
030900*
031000 215-FETCH-COMPONENTS.
031100     MOVE 'N' TO WCU-FOUND-SW.
031200     IF PBL-BLD-CPU-ID NOT = SPACES
031300         MOVE PBL-BLD-CPU-ID TO WS-SEARCH-ID
031400         PERFORM 950-FIND-COMPONENT THRU 950-EXIT
031500         IF WS-FOUND
031600             MOVE WS-FOUND-RECORD TO WCU-COMPONENT-MASTER-RECORD
031700             MOVE 'Y' TO WCU-FOUND-SW
031800         END-IF
031900     END-IF.
032000     MOVE 'N' TO WMB-FOUND-SW.
032100     IF PBL-BLD-MOBO-ID NOT = SPACES
032200         MOVE PBL-BLD-MOBO-ID TO WS-SEARCH-ID
032300         PERFORM 950-FIND-COMPONENT THRU 950-EXIT
032400         IF WS-FOUND
032500             MOVE WS-FOUND-RECORD TO WMB-COMPONENT-MASTER-RECORD
032600             MOVE 'Y' TO WMB-FOUND-SW
032700         END-IF
032800     END-IF.
032900     MOVE 'N' TO WPS-FOUND-SW.
033000     IF PBL-BLD-PSU-ID NOT = SPACES
033100         MOVE PBL-BLD-PSU-ID TO WS-SEARCH-ID
033200         PERFORM 950-FIND-COMPONENT THRU 950-EXIT
033300         IF WS-FOUND
033400             MOVE WS-FOUND-RECORD TO WPS-COMPONENT-MASTER-RECORD
033500             MOVE 'Y' TO WPS-FOUND-SW
033600         END-IF
033700     END-IF.
033800     MOVE 'N' TO WCS-FOUND-SW.
033900     IF PBL-BLD-CASE-ID NOT = SPACES
034000         MOVE PBL-BLD-CASE-ID TO WS-SEARCH-ID
034100         PERFORM 950-FIND-COMPONENT THRU 950-EXIT
034200         IF WS-FOUND
034300             MOVE WS-FOUND-RECORD TO WCS-COMPONENT-MASTER-RECORD
034400             MOVE 'Y' TO WCS-FOUND-SW
034500         END-IF
034600     END-IF.
034700     MOVE 'N' TO WCL-FOUND-SW.
034800     IF PBL-BLD-COOLER-ID NOT = SPACES
034900         MOVE PBL-BLD-COOLER-ID TO WS-SEARCH-ID
035000         PERFORM 950-FIND-COMPONENT THRU 950-EXIT
035100         IF WS-FOUND
035200             MOVE WS-FOUND-RECORD TO WCL-COMPONENT-MASTER-RECORD
035300             MOVE 'Y' TO WCL-FOUND-SW
035400         END-IF
035500     END-IF.
035600 215-EXIT.
035700     EXIT.
035800*
035900 220-CHECK-SOCKET.
036000     IF WCU-FOUND-SW = 'Y' AND WMB-FOUND-SW = 'Y'
036100         IF WCU-CPU-SOCKET-ID NOT = WMB-MOBO-SOCKET-ID
036200             STRING 'CPU SOCKET ' WCU-CPU-SOCKET-ID
036300                    ' DOES NOT MATCH MOTHERBOARD SOCKET '
036400                    WMB-MOBO-SOCKET-ID
036500                    DELIMITED BY SIZE INTO WS-MSG-WORK
036600             PERFORM 800-ADD-ERROR THRU 800X-EXIT
036700         END-IF
036800     END-IF.
036900 220-EXIT.
037000     EXIT.
037100*
037200 230-CHECK-RAM.
037300     PERFORM 231-RAM-LINE THRU 231-EXIT
037400         VARYING PCB-SUB-A FROM 1 BY 1 UNTIL PCB-SUB-A > 4.
037500     IF WMB-FOUND-SW = 'Y'
037600         IF WS-RAM-TOTAL-STICKS > WMB-MOBO-RAM-SLOT-CNT
037700             MOVE 'TOTAL RAM STICKS EXCEEDS MOTHERBOARD SLOTS'
037800                                     TO WS-MSG-WORK
037900             PERFORM 800-ADD-ERROR THRU 800X-EXIT
038000         END-IF
038100         IF WS-RAM-TOTAL-GB > WMB-MOBO-MAX-RAM-GB
038200             MOVE 'TOTAL RAM CAPACITY EXCEEDS MOTHERBOARD MAX'
038300                                     TO WS-MSG-WORK
038400             PERFORM 800-ADD-ERROR THRU 800X-EXIT
038500         END-IF
038600     END-IF.
038700 230-EXIT.
038800     EXIT.
038900*
039000 231-RAM-LINE.
039100     IF PBL-RAM-COMP-ID(PCB-SUB-A) NOT = SPACES AND
039200        PBL-RAM-QTY(PCB-SUB-A) > 0
039300         MOVE PBL-RAM-COMP-ID(PCB-SUB-A) TO WS-SEARCH-ID
039400         PERFORM 950-FIND-COMPONENT THRU 950-EXIT
039500         IF WS-FOUND
039600             MOVE WS-FOUND-RECORD TO WLN-COMPONENT-MASTER-RECORD
039700             COMPUTE WS-RAM-TOTAL-STICKS =
039800                 WS-RAM-TOTAL-STICKS +
039900                 (PBL-RAM-QTY(PCB-SUB-A) * WLN-RAM-MODULE-CNT)
040000             COMPUTE WS-RAM-TOTAL-GB =
040100                 WS-RAM-TOTAL-GB +
040200                 (PBL-RAM-QTY(PCB-SUB-A) * WLN-RAM-SIZE-GB)
040300             COMPUTE WS-RAM-WATTAGE-TOTAL =
040400                 WS-RAM-WATTAGE-TOTAL +
040500                 (PBL-RAM-QTY(PCB-SUB-A) * WLN-COMP-WATTAGE)
040600             IF WMB-FOUND-SW = 'Y'
040700                 IF WLN-RAM-RAMTYPE-ID NOT = WMB-MOBO-RAMTYPE-ID
040800                     STRING 'RAM KIT ' PBL-RAM-COMP-ID(PCB-SUB-A)
040900                        ' RAM TYPE DOES NOT MATCH MOTHERBOARD'
041000                        DELIMITED BY SIZE INTO WS-MSG-WORK
041100                     PERFORM 800-ADD-ERROR THRU 800X-EXIT
041200                 END-IF
041300             END-IF
041400         END-IF
041500     END-IF.
041600 231-EXIT.
041700     EXIT.
041800*
041900 240-CHECK-MOBO-FF.
042000     IF WMB-FOUND-SW = 'Y' AND WCS-FOUND-SW = 'Y'
042100         MOVE 'N' TO WS-FORMFACT-MATCH-SW
042200         PERFORM 241-MOBO-FF-LINE THRU 241-EXIT
042300             VARYING PCB-SUB-A FROM 1 BY 1 UNTIL PCB-SUB-A > 4
042400         IF NOT WS-FORMFACT-MATCHED
042500             MOVE 'MOTHERBOARD FORM FACTOR NOT SUPPORTED BY CASE'
042550                                     TO WS-MSG-WORK
042600             PERFORM 800-ADD-ERROR THRU 800X-EXIT
042700         END-IF
042800     END-IF.
042900 240-EXIT.
043000     EXIT.
043100*
043200 241-MOBO-FF-LINE.
043300     IF WCS-CASE-MOBO-FF-IDS(PCB-SUB-A) = WMB-MOBO-FORMFACTOR-ID
043400         MOVE 'Y' TO WS-FORMFACT-MATCH-SW
043500     END-IF.
043600 241-EXIT.
043700     EXIT.
043800*
043900 245-CHECK-PSU-FF.
044000     IF WPS-FOUND-SW = 'Y' AND WCS-FOUND-SW = 'Y' AND
044100        WPS-PSU-FORMFACTOR-ID NOT = SPACES
044200         MOVE 'N' TO WS-FORMFACT-MATCH-SW
044300         PERFORM 246-PSU-FF-LINE THRU 246-EXIT
044400             VARYING PCB-SUB-A FROM 1 BY 1 UNTIL PCB-SUB-A > 2
044500         IF NOT WS-FORMFACT-MATCHED
044600             MOVE 'POWER SUPPLY FORM FACTOR NOT SUPPORTED BY CASE'
044700                                     TO WS-MSG-WORK
044800             PERFORM 800-ADD-ERROR THRU 800X-EXIT
044900         END-IF
045000     END-IF.
045100 245-EXIT.
045200     EXIT.
045300*
045400 246-PSU-FF-LINE.
045500     IF WCS-CASE-PSU-FF-IDS(PCB-SUB-A) = WPS-PSU-FORMFACTOR-ID
045600         MOVE 'Y' TO WS-FORMFACT-MATCH-SW
045700     END-IF.
045800 246-EXIT.
045900     EXIT.
046000*
046100 250-CHECK-GPU.
046200     IF PBL-GPU-COMP-ID(1) NOT = SPACES OR
046300        PBL-GPU-COMP-ID(2) NOT = SPACES OR
046400        PBL-GPU-COMP-ID(3) NOT = SPACES OR
046500        PBL-GPU-COMP-ID(4) NOT = SPACES
046600         PERFORM 251-GPU-LINE THRU 251-EXIT
046700             VARYING PCB-SUB-A FROM 1 BY 1 UNTIL PCB-SUB-A > 4
046800         IF WMB-FOUND-SW = 'Y'
046900             IF WS-GPU-TOTAL-QTY > WMB-MOBO-PCIE-X16-CNT
047000                 MOVE 'TOTAL GPU COUNT EXCEEDS PCIE X16 SLOTS'
047100                                     TO WS-MSG-WORK
047200                 PERFORM 800-ADD-ERROR THRU 800X-EXIT
047300             END-IF
047400         END-IF
047500     END-IF.
047600 250-EXIT.
047700     EXIT.
047800*
047900 251-GPU-LINE.
048000     IF PBL-GPU-COMP-ID(PCB-SUB-A) NOT = SPACES AND
048100        PBL-GPU-QTY(PCB-SUB-A) > 0
048200         ADD PBL-GPU-QTY(PCB-SUB-A) TO WS-GPU-TOTAL-QTY
048300         MOVE PBL-GPU-COMP-ID(PCB-SUB-A) TO WS-SEARCH-ID
048400         PERFORM 950-FIND-COMPONENT THRU 950-EXIT
048500         IF WS-FOUND
048600             MOVE WS-FOUND-RECORD TO WLN-COMPONENT-MASTER-RECORD
048700             COMPUTE WS-GPU-WATTAGE-TOTAL =
048800                 WS-GPU-WATTAGE-TOTAL +
048900                 (PBL-GPU-QTY(PCB-SUB-A) * WLN-COMP-WATTAGE)
049000             IF WCS-FOUND-SW = 'Y'
049100                 IF WLN-GPU-LENGTH-MM > WCS-CASE-MAX-GPU-LEN-MM
049200                     STRING 'GPU ' PBL-GPU-COMP-ID(PCB-SUB-A)
049300                        ' LENGTH EXCEEDS CASE MAX GPU LENGTH'
049400                        DELIMITED BY SIZE INTO WS-MSG-WORK
049500                     PERFORM 800-ADD-ERROR THRU 800X-EXIT
049600                 END-IF
049700             END-IF
049800         END-IF
049900     END-IF.
050000 251-EXIT.
050100     EXIT.
050200*
050300 260-CHECK-COOLER.
050400     IF PBL-BLD-COOLER-ID = SPACES
050500         MOVE 'NO COOLER SELECTED' TO WS-MSG-WORK
050600         PERFORM 801-ADD-WARNING THRU 801X-EXIT
050700     ELSE
050800         IF WCL-FOUND-SW = 'Y'
050900             MOVE 'N' TO WS-COOLER-IS-AIO-SW
051000             IF WCL-COOL-RADIATOR-MM >= 120
051100                 MOVE 'Y' TO WS-COOLER-IS-AIO-SW
051200             END-IF
051300             IF WMB-FOUND-SW = 'Y'
051400                 MOVE 'N' TO WS-SOCKET-MATCH-SW
051500                 PERFORM 261-COOL-SOCKET-LINE THRU 261-EXIT
051600                     VARYING PCB-SUB-A FROM 1 BY 1
051700                         UNTIL PCB-SUB-A > 4
051800                 IF NOT WS-SOCKET-MATCHED
051900                     MOVE 'MOTHERBOARD SOCKET NOT SUPPORTED BY
052000-    ' COOLER' TO WS-MSG-WORK
052100                     PERFORM 800-ADD-ERROR THRU 800X-EXIT
052200                 END-IF
052300             END-IF
052400             IF WS-COOLER-IS-AIO
052500                 IF WCS-FOUND-SW = 'Y'
052600                     MOVE 'N' TO WS-RADIATOR-MATCH-SW
052700                     PERFORM 262-RADIATOR-LINE THRU 262-EXIT
052800                         VARYING PCB-SUB-A FROM 1 BY 1
052900                             UNTIL PCB-SUB-A > 4
053000                     IF NOT WS-RADIATOR-MATCHED
053100                         MOVE 'AIO RADIATOR SIZE NOT SUPPORTED
053200-    ' BY CASE' TO WS-MSG-WORK
053300                         PERFORM 800-ADD-ERROR THRU 800X-EXIT
053400                     END-IF
053500                 END-IF
053600                 MOVE 'CHECK RAM HEIGHT CLEARANCE UNDER THE
053700-    ' AIO RADIATOR/TUBING' TO WS-MSG-WORK
053800                 PERFORM 801-ADD-WARNING THRU 801X-EXIT
053900             ELSE
054000                 IF WCS-FOUND-SW = 'Y'
054100                     IF WCL-COOL-HEIGHT-MM >
054200                        WCS-CASE-MAX-COOLER-HT-MM
054300                         MOVE 'COOLER HEIGHT EXCEEDS CASE MAX
054400-    ' COOLER HEIGHT' TO WS-MSG-WORK
054500                         PERFORM 800-ADD-ERROR THRU 800X-EXIT
054600                     END-IF
054700                 END-IF
054800             END-IF
054900         END-IF
055000     END-IF.
055100 260-EXIT.
055200     EXIT.
055300*
055400 261-COOL-SOCKET-LINE.
055500     IF WCL-COOL-SOCKET-IDS(PCB-SUB-A) = WMB-MOBO-SOCKET-ID
055600         MOVE 'Y' TO WS-SOCKET-MATCH-SW
055700     END-IF.
055800 261-EXIT.
055900     EXIT.
056000*
056100 262-RADIATOR-LINE.
056200     IF WCS-CASE-RADIATOR-SIZES(PCB-SUB-A) = WCL-COOL-RADIATOR-MM
056300         MOVE 'Y' TO WS-RADIATOR-MATCH-SW
056400     END-IF.
056500 262-EXIT.
056600     EXIT.
056700*
056800 265-COUNT-STORAGE.
056900     IF PBL-STOR-COMP-ID(1) = SPACES AND
057000        PBL-STOR-COMP-ID(2) = SPACES AND
057100        PBL-STOR-COMP-ID(3) = SPACES AND
057200        PBL-STOR-COMP-ID(4) = SPACES AND
057300        PBL-STOR-COMP-ID(5) = SPACES AND
057400        PBL-STOR-COMP-ID(6) = SPACES AND
057500        PBL-STOR-COMP-ID(7) = SPACES AND
057600        PBL-STOR-COMP-ID(8) = SPACES
057700         MOVE 'N' TO WS-HAS-STORAGE-SW
057800         MOVE 'NO STORAGE DRIVE SELECTED' TO WS-MSG-WORK
057900         PERFORM 801-ADD-WARNING THRU 801X-EXIT
058000     ELSE
058100         MOVE 'Y' TO WS-HAS-STORAGE-SW
058200         PERFORM 266-STORAGE-LINE THRU 266-EXIT
058300             VARYING PCB-SUB-A FROM 1 BY 1 UNTIL PCB-SUB-A > 8
058400     END-IF.
058500 265-EXIT.
058600     EXIT.
058700*
058800 266-STORAGE-LINE.
058900     IF PBL-STOR-COMP-ID(PCB-SUB-A) NOT = SPACES AND
059000        PBL-STOR-QTY(PCB-SUB-A) > 0
059100         MOVE PBL-STOR-COMP-ID(PCB-SUB-A) TO WS-SEARCH-ID
059200         PERFORM 950-FIND-COMPONENT THRU 950-EXIT
059300         IF WS-FOUND
059400             MOVE WS-FOUND-RECORD TO WLN-COMPONENT-MASTER-RECORD
059500             MOVE WLN-STOR-INTERFACE-ID TO WS-LOOKUP-ID
059600             PERFORM 955-FIND-LOOKUP THRU 955-EXIT
059700             IF WS-LOOKUP-FOUND
059800                 IF PLK-TBL-NVME-YES(PLK-LOOKUP-IDX)
059900                     ADD PBL-STOR-QTY(PCB-SUB-A) TO WS-NVME-COUNT
060000                 END-IF
060100                 IF PLK-TBL-SATA-YES(PLK-LOOKUP-IDX)
060200                     ADD PBL-STOR-QTY(PCB-SUB-A) TO WS-SATA-COUNT
060300                 END-IF
060400             END-IF
060500             PERFORM 960-SCAN-FF-NAME THRU 960-EXIT
060600             IF WS-HAS-35-SW = 'Y'
060700                 ADD PBL-STOR-QTY(PCB-SUB-A) TO WS-BAY35-COUNT
060800             END-IF
060900             IF WS-HAS-25-SW = 'Y'
061000                 ADD PBL-STOR-QTY(PCB-SUB-A) TO WS-BAY25-COUNT
061100             END-IF
061200         END-IF
061300     END-IF.
061400 266-EXIT.
061500     EXIT.
061600*
061700 270-CHECK-STORAGE-MOBO.
061800     IF WS-HAS-STORAGE AND WMB-FOUND-SW = 'Y'
061900         IF WS-NVME-COUNT > WMB-MOBO-M2-SLOT-CNT
062000             MOVE 'NVME DRIVE COUNT EXCEEDS MOTHERBOARD M.2
062100-    ' SLOTS' TO WS-MSG-WORK
062200             PERFORM 800-ADD-ERROR THRU 800X-EXIT
062300         END-IF
062400         IF WS-SATA-COUNT > WMB-MOBO-SATA-PORT-CNT
062500             MOVE 'SATA DRIVE COUNT EXCEEDS MOTHERBOARD SATA
062600-    ' PORTS' TO WS-MSG-WORK
062700             PERFORM 800-ADD-ERROR THRU 800X-EXIT
062800         END-IF
062900         IF WS-NVME-COUNT > 0 AND WMB-MOBO-SATA-PORT-CNT > 0
063000             MOVE 'NVME DRIVES SHARE LANES WITH SATA PORTS ON
063100-    ' THIS BOARD - VERIFY BEFORE SHIPPING' TO WS-MSG-WORK
063300             PERFORM 801-ADD-WARNING THRU 801X-EXIT
063400         END-IF
063500     END-IF.
063600 270-EXIT.
063700     EXIT.
063800*
063900 275-CHECK-STORAGE-CASE.
064000     IF WS-HAS-STORAGE AND WCS-FOUND-SW = 'Y'
064100         IF WS-BAY35-COUNT > WCS-CASE-BAYS-3-5
064200             MOVE '3.5 INCH DRIVE COUNT EXCEEDS CASE BAYS'
064300                                     TO WS-MSG-WORK
064400             PERFORM 800-ADD-ERROR THRU 800X-EXIT
064500         END-IF
064600         IF WS-BAY25-COUNT > WCS-CASE-BAYS-2-5
064700             MOVE '2.5 INCH DRIVE COUNT EXCEEDS CASE BAYS'
064800                                     TO WS-MSG-WORK
064900             PERFORM 800-ADD-ERROR THRU 800X-EXIT
065000         END-IF
065100     END-IF.
065200 275-EXIT.
065300     EXIT.
065400*
065500 290-CHECK-WATTAGE.
065600     MOVE 0 TO WS-TOTAL-WATTAGE.
065700     IF WCU-FOUND-SW = 'Y'
065800         ADD WCU-COMP-WATTAGE TO WS-TOTAL-WATTAGE
065900     END-IF.
066000     IF WMB-FOUND-SW = 'Y'
066100         ADD WMB-COMP-WATTAGE TO WS-TOTAL-WATTAGE
066200     END-IF.
066300     IF PBL-BLD-COOLER-ID NOT = SPACES AND WCL-FOUND-SW = 'Y'
066400         ADD WCL-COMP-WATTAGE TO WS-TOTAL-WATTAGE
066500     END-IF.
066600     ADD WS-RAM-WATTAGE-TOTAL TO WS-TOTAL-WATTAGE.
066700     ADD WS-GPU-WATTAGE-TOTAL TO WS-TOTAL-WATTAGE.
066800     ADD 75 TO WS-TOTAL-WATTAGE.
066900     IF WPS-FOUND-SW = 'Y'
067000         MOVE WS-TOTAL-WATTAGE TO WS-REQUIRED-WATTS
067100         IF WPS-COMP-WATTAGE < WS-REQUIRED-WATTS
067200             MOVE 'POWER SUPPLY WATTAGE IS BELOW THE BUILD
067300-    'S TOTAL DRAW' TO WS-MSG-WORK
067400             PERFORM 800-ADD-ERROR THRU 800X-EXIT
067500         ELSE
067600             COMPUTE WS-HEADROOM-WATTS ROUNDED =
067700                 WS-REQUIRED-WATTS * 1.25
067800             IF WPS-COMP-WATTAGE < WS-HEADROOM-WATTS
067900                 MOVE 'POWER SUPPLY HAS LESS THAN 25 PERCENT
068000-    ' WATTAGE HEADROOM - CONSIDER
068100-    ' A LARGER UNIT' TO WS-MSG-WORK
068200                 PERFORM 801-ADD-WARNING THRU 801X-EXIT
068300             END-IF
068400         END-IF
068500     END-IF.
068600 290-EXIT.
068700     EXIT.
068800*
068900 295-CALC-PRICE.
069000     MOVE 0 TO WS-BUILD-PRICE.
069100     IF WCU-FOUND-SW = 'Y'
069200         ADD WCU-COMP-PRICE TO WS-BUILD-PRICE
069300     END-IF.
069400     IF WMB-FOUND-SW = 'Y'
069500         ADD WMB-COMP-PRICE TO WS-BUILD-PRICE
069600     END-IF.
069700     IF WPS-FOUND-SW = 'Y'
069800         ADD WPS-COMP-PRICE TO WS-BUILD-PRICE
069900     END-IF.
070000     IF WCS-FOUND-SW = 'Y'
070100         ADD WCS-COMP-PRICE TO WS-BUILD-PRICE
070200     END-IF.
070300     IF PBL-BLD-COOLER-ID NOT = SPACES AND WCL-FOUND-SW = 'Y'
070400         ADD WCL-COMP-PRICE TO WS-BUILD-PRICE
070500     END-IF.
070600     PERFORM 296-RAM-PRICE-LINE THRU 296-EXIT
070700         VARYING PCB-SUB-A FROM 1 BY 1 UNTIL PCB-SUB-A > 4.
070800     PERFORM 297-GPU-PRICE-LINE THRU 297-EXIT
070900         VARYING PCB-SUB-A FROM 1 BY 1 UNTIL PCB-SUB-A > 4.
071000     PERFORM 298-STOR-PRICE-LINE THRU 298-EXIT
071100         VARYING PCB-SUB-A FROM 1 BY 1 UNTIL PCB-SUB-A > 8.
071200 295-EXIT.
071300     EXIT.
071400*
071500 296-RAM-PRICE-LINE.
071600     IF PBL-RAM-COMP-ID(PCB-SUB-A) NOT = SPACES AND
071700        PBL-RAM-QTY(PCB-SUB-A) > 0
071800         MOVE PBL-RAM-COMP-ID(PCB-SUB-A) TO WS-SEARCH-ID
071900         PERFORM 950-FIND-COMPONENT THRU 950-EXIT
072000         IF WS-FOUND
072100             MOVE WS-FOUND-RECORD TO WLN-COMPONENT-MASTER-RECORD
072200             COMPUTE WS-BUILD-PRICE = WS-BUILD-PRICE +
072300                 (PBL-RAM-QTY(PCB-SUB-A) * WLN-COMP-PRICE)
072400         END-IF
072500     END-IF.
072600 296-EXIT.
072700     EXIT.
072800*
072900 297-GPU-PRICE-LINE.
073000     IF PBL-GPU-COMP-ID(PCB-SUB-A) NOT = SPACES AND
073100        PBL-GPU-QTY(PCB-SUB-A) > 0
073200         MOVE PBL-GPU-COMP-ID(PCB-SUB-A) TO WS-SEARCH-ID
073300         PERFORM 950-FIND-COMPONENT THRU 950-EXIT
073400         IF WS-FOUND
073500             MOVE WS-FOUND-RECORD TO WLN-COMPONENT-MASTER-RECORD
073600             COMPUTE WS-BUILD-PRICE = WS-BUILD-PRICE +
073700                 (PBL-GPU-QTY(PCB-SUB-A) * WLN-COMP-PRICE)
073800         END-IF
073900     END-IF.
074000 297-EXIT.
074100     EXIT.
074200*
074300 298-STOR-PRICE-LINE.
074400     IF PBL-STOR-COMP-ID(PCB-SUB-A) NOT = SPACES AND
074500        PBL-STOR-QTY(PCB-SUB-A) > 0
074600         MOVE PBL-STOR-COMP-ID(PCB-SUB-A) TO WS-SEARCH-ID
074700         PERFORM 950-FIND-COMPONENT THRU 950-EXIT
074800         IF WS-FOUND
074900             MOVE WS-FOUND-RECORD TO WLN-COMPONENT-MASTER-RECORD
075000             COMPUTE WS-BUILD-PRICE = WS-BUILD-PRICE +
075100                 (PBL-STOR-QTY(PCB-SUB-A) * WLN-COMP-PRICE)
075200         END-IF
075300     END-IF.
075400 298-EXIT.
075500     EXIT.
075600*
075700 280-WRITE-RESULT.
075800     MOVE WS-TOTAL-WATTAGE TO WS-WATTS-EDIT.
075900     MOVE WS-BUILD-PRICE   TO WS-PRICE-EDIT.
076000     IF WS-ERROR-COUNT = 0
076100         STRING 'BUILD ' PBL-BLD-ID ' COMPATIBLE WATTS '
076200                WS-WATTS-EDIT ' PRICE ' WS-PRICE-EDIT
076300                DELIMITED BY SIZE INTO CMR-RESULT-LINE
076400         ADD 1 TO PCB-BUILDS-COMPATIBLE
076500     ELSE
076600         STRING 'BUILD ' PBL-BLD-ID ' INCOMPATIBLE WATTS '
076700                WS-WATTS-EDIT ' PRICE ' WS-PRICE-EDIT
076800                DELIMITED BY SIZE INTO CMR-RESULT-LINE
076900         ADD 1 TO PCB-BUILDS-INCOMPATIBLE
077000     END-IF.
077100     WRITE CMR-RESULT-LINE.
077200     ADD 1 TO PCB-RECORDS-WRITTEN.
077300     PERFORM 281-WRITE-MESSAGE-LINE THRU 281-EXIT
077400         VARYING WS-MSG-IDX FROM 1 BY 1
077500             UNTIL WS-MSG-IDX > WS-MESSAGE-COUNT.
077600 280-EXIT.
077700     EXIT.
077800*
077900 281-WRITE-MESSAGE-LINE.
078000     STRING '     ' WS-MSG-SEVERITY(WS-MSG-IDX) ': '
078100            WS-MSG-TEXT(WS-MSG-IDX)
078200            DELIMITED BY SIZE INTO CMR-RESULT-LINE.
078300     WRITE CMR-RESULT-LINE.
078400     ADD 1 TO PCB-RECORDS-WRITTEN.
078500 281-EXIT.
078600     EXIT.
078700*
078800 800-ADD-ERROR.
078900     ADD 1 TO WS-MESSAGE-COUNT.
079000     IF WS-MESSAGE-COUNT <= 60
079100         MOVE 'E' TO WS-MSG-SEVERITY(WS-MESSAGE-COUNT)
079200         MOVE WS-MSG-WORK TO WS-MSG-TEXT(WS-MESSAGE-COUNT)
079300     END-IF.
079400     ADD 1 TO WS-ERROR-COUNT.
079500 800X-EXIT.
079600     EXIT.
079700*
079800 801-ADD-WARNING.
079900     ADD 1 TO WS-MESSAGE-COUNT.
080000     IF WS-MESSAGE-COUNT <= 60
080100         MOVE 'W' TO WS-MSG-SEVERITY(WS-MESSAGE-COUNT)
080200         MOVE WS-MSG-WORK TO WS-MSG-TEXT(WS-MESSAGE-COUNT)
080300     END-IF.
080400     ADD 1 TO WS-WARNING-COUNT.
080500 801X-EXIT.
080600     EXIT.
080700*
080800 800-OPEN-FILES.
080900     OPEN INPUT  COMPONENT-MASTER
081000                 LOOKUPS
081100                 BUILDS.
081200     OPEN OUTPUT COMPAT-RESULTS.
081300 800-EXIT.
081400     EXIT.
081500*
081600 850-CLOSE-FILES.
081700     CLOSE COMPONENT-MASTER LOOKUPS BUILDS COMPAT-RESULTS.
081800 850-EXIT.
081900     EXIT.
082000*
082100 810-WRITE-RUN-TOTALS.
082200     MOVE SPACES TO CMR-RESULT-LINE.
082300     STRING 'BUILDS READ: ' PCB-RECORDS-READ
082400            '  COMPATIBLE: ' PCB-BUILDS-COMPATIBLE
082500            '  INCOMPATIBLE: ' PCB-BUILDS-INCOMPATIBLE
082600            DELIMITED BY SIZE INTO CMR-RESULT-LINE.
082700     WRITE CMR-RESULT-LINE.
082800 810-EXIT.
082900     EXIT.
083000*
083100 900-LOAD-COMPONENTS.
083200     MOVE 0 TO PCT-COMP-TABLE-COUNT.
083300     READ COMPONENT-MASTER
083400         AT END MOVE 'DONE' TO WS-COMPMST-STATUS.
083500     PERFORM 901-LOAD-ONE-COMPONENT THRU 901-EXIT
083600         UNTIL WS-COMPMST-STATUS = 'DONE'.
083700 900-EXIT.
083800     EXIT.
083900*
084000 901-LOAD-ONE-COMPONENT.
084100     ADD 1 TO PCT-COMP-TABLE-COUNT.
084200     MOVE PCM-COMP-ID TO PCT-TBL-COMP-ID(PCT-COMP-TABLE-COUNT).
084300     MOVE PCM-COMPONENT-MASTER-RECORD
084400          TO PCT-TBL-RECORD(PCT-COMP-TABLE-COUNT).
084500     READ COMPONENT-MASTER
084600         AT END MOVE 'DONE' TO WS-COMPMST-STATUS.
084700 901-EXIT.
084800     EXIT.
084900*
085000 910-LOAD-LOOKUPS.
085100     MOVE 0 TO PLK-LOOKUP-COUNT.
085200     MOVE SPACES TO WS-NVME-LKP-ID.
085300     READ LOOKUPS
085400         AT END MOVE 'DONE' TO WS-LKUPFIL-STATUS.
085500     PERFORM 911-LOAD-ONE-LOOKUP THRU 911-EXIT
085600         UNTIL WS-LKUPFIL-STATUS = 'DONE'.
085700     PERFORM 912-TAG-INTERFACE-LINE THRU 912-EXIT
085800         VARYING PLK-LOOKUP-IDX FROM 1 BY 1
085900             UNTIL PLK-LOOKUP-IDX > PLK-LOOKUP-COUNT.
086000 910-EXIT.
086100     EXIT.
086200*
086300 911-LOAD-ONE-LOOKUP.
086400     ADD 1 TO PLK-LOOKUP-COUNT.
086500     MOVE PLK-LKP-ID   TO PLK-TBL-LKP-ID(PLK-LOOKUP-COUNT).
086600     MOVE PLK-LKP-NAME TO PLK-TBL-LKP-NAME(PLK-LOOKUP-COUNT).
086700     MOVE 'N' TO PLK-TBL-IS-NVME(PLK-LOOKUP-COUNT).
086800     MOVE 'N' TO PLK-TBL-IS-SATA(PLK-LOOKUP-COUNT).
086900     IF PLK-LKP-NAME = 'NVMe'
087000         MOVE PLK-LKP-ID TO WS-NVME-LKP-ID
087100     END-IF.
087200     READ LOOKUPS
087300         AT END MOVE 'DONE' TO WS-LKUPFIL-STATUS.
087400 911-EXIT.
087500     EXIT.
087600*
087700 912-TAG-INTERFACE-LINE.
087800     IF PLK-TBL-LKP-ID(PLK-LOOKUP-IDX) = WS-NVME-LKP-ID AND
087900        WS-NVME-LKP-ID NOT = SPACES
088000         MOVE 'Y' TO PLK-TBL-IS-NVME(PLK-LOOKUP-IDX)
088100     END-IF.
088150*    SR-1793 - A NAME QUALIFIES AS SATA IF IT CONTAINS THE
088160*    LETTERS 'SATA' ANYWHERE, ANY CASE (ESATA, MSATA, SERIAL
088170*    ATA ADAPTERS AND SO ON) - NOT JUST A LEADING 'SATA'.
088180     MOVE PLK-TBL-LKP-NAME(PLK-LOOKUP-IDX) TO WS-LKP-NAME-UC.
088190     INSPECT WS-LKP-NAME-UC
088200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
088210             TO     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
088220     MOVE 'N' TO WS-SATA-TEXT-SW.
088230     PERFORM 913-SCAN-SATA-POSITION THRU 913-EXIT
088240         VARYING PCB-SUB-B FROM 1 BY 1 UNTIL PCB-SUB-B > 17
088250             OR WS-HAS-SATA-TEXT.
088260     IF WS-HAS-SATA-TEXT
088270         MOVE 'Y' TO PLK-TBL-IS-SATA(PLK-LOOKUP-IDX)
088280     END-IF.
088500 912-EXIT.
088600     EXIT.
088610*
088620 913-SCAN-SATA-POSITION.
088630     IF WS-LKP-NAME-UC(PCB-SUB-B:4) = 'SATA'
088640         MOVE 'Y' TO WS-SATA-TEXT-SW
088650     END-IF.
088660 913-EXIT.
088670     EXIT.
088700*
088800 920-READ-BUILD.
088900     READ BUILDS
089000         AT END MOVE 'N' TO PCB-MORE-DATA-SW
089050                GO TO 920-EXIT.
089100 920-EXIT.
089200     EXIT.
089300*
089400 950-FIND-COMPONENT.
089500     MOVE 'N' TO WS-FOUND-SW.
089600     IF PCT-COMP-TABLE-COUNT > 0
089700         SEARCH ALL PCT-COMP-TABLE-ENTRY
089800             AT END
089900                 MOVE 'N' TO WS-FOUND-SW
090000             WHEN PCT-TBL-COMP-ID(PCT-COMP-IDX) = WS-SEARCH-ID
090100                 MOVE 'Y' TO WS-FOUND-SW
090200                 MOVE PCT-TBL-RECORD(PCT-COMP-IDX)
090300                      TO WS-FOUND-RECORD
090400         END-SEARCH
090500     END-IF.
090600 950-EXIT.
090700     EXIT.
090800*
090900 955-FIND-LOOKUP.
091000     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
091100     PERFORM 956-LOOKUP-LINE THRU 956-EXIT
091200         VARYING PLK-LOOKUP-IDX FROM 1 BY 1
091300             UNTIL PLK-LOOKUP-IDX > PLK-LOOKUP-COUNT
091400                OR WS-LOOKUP-FOUND.
091500 955-EXIT.
091600     EXIT.
091700*
091800 956-LOOKUP-LINE.
091900     IF PLK-TBL-LKP-ID(PLK-LOOKUP-IDX) = WS-LOOKUP-ID
092000         MOVE 'Y' TO WS-LOOKUP-FOUND-SW
092100     END-IF.
092200 956-EXIT.
092300     EXIT.
092400*
092500 960-SCAN-FF-NAME.
092600     MOVE 'N' TO WS-HAS-35-SW.
092700     MOVE 'N' TO WS-HAS-25-SW.
092800     PERFORM 961-SCAN-FF-POSITION THRU 961-EXIT
092900         VARYING PCB-SUB-B FROM 1 BY 1 UNTIL PCB-SUB-B > 8.
093000 960-EXIT.
093100     EXIT.
093200*
093300 961-SCAN-FF-POSITION.
093400     IF WLN-STOR-FORMFACTOR-NAME(PCB-SUB-B:3) = '3.5'
093500         MOVE 'Y' TO WS-HAS-35-SW
093600     END-IF.
093700     IF WLN-STOR-FORMFACTOR-NAME(PCB-SUB-B:3) = '2.5'
093800         MOVE 'Y' TO WS-HAS-25-SW
093900     END-IF.
094000 961-EXIT.
094100     EXIT.
094200*
094300 1000-ABEND-RTN.
094400     DISPLAY 'PCCOMPAT ABENDING - ' ABEND-REASON.
094500     MOVE +16 TO RETURN-CODE.
094600     GOBACK.
