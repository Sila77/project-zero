000100******************************************************************
000200*    PCCOMPMS  -  COMPONENT-MASTER RECORD LAYOUT.                *
000300*    FIXED 160-BYTE RECORD.  BYTES 1-71 ARE COMMON TO EVERY      *
000400*    COMPONENT; BYTES 72-141 ARE A TYPE-SPECIFIC AREA THAT IS    *
000500*    REDEFINED ACCORDING TO PCM-COMP-TYPE (SEE THE 88-LEVELS     *
000600*    BELOW); BYTES 142-160 ARE UNUSED FILLER RESERVED FOR THE    *
000700*    NEXT CATALOGUE EXPANSION.                                   *
000800******************************************************************
000900 01  PCM-COMPONENT-MASTER-RECORD.
001000     05  PCM-COMP-ID                    PIC X(08).
001100     05  PCM-COMP-TYPE                  PIC X(04).
001200         88  PCM-TYPE-CPU                   VALUE 'CPU '.
001300         88  PCM-TYPE-MOBO                  VALUE 'MOBO'.
001400         88  PCM-TYPE-PSU                   VALUE 'PSU '.
001500         88  PCM-TYPE-CASE                  VALUE 'CASE'.
001600         88  PCM-TYPE-COOL                  VALUE 'COOL'.
001700         88  PCM-TYPE-RAM                   VALUE 'RAM '.
001800         88  PCM-TYPE-GPU                   VALUE 'GPU '.
001900         88  PCM-TYPE-STOR                  VALUE 'STOR'.
002000     05  PCM-COMP-NAME                  PIC X(30).
002100     05  PCM-COMP-MPN                   PIC X(15).
002200     05  PCM-COMP-PRICE                 PIC S9(7)V99.
002300     05  PCM-COMP-ACTIVE                PIC X(01).
002400         88  PCM-ACTIVE-YES                 VALUE 'Y'.
002500         88  PCM-ACTIVE-NO                  VALUE 'N'.
002600     05  PCM-COMP-WATTAGE               PIC 9(04).
002700*
002800*    TYPE-SPECIFIC AREA - 70 BYTES, REDEFINED BELOW ONE WAY PER
002900*    COMP-TYPE.  READ/SET ONLY THE REDEFINITION THAT MATCHES
003000*    PCM-COMP-TYPE FOR THE CURRENT RECORD.
003100*
003200     05  PCM-TYPE-DATA-AREA             PIC X(70).
003300     05  PCM-CPU-DATA REDEFINES PCM-TYPE-DATA-AREA.
003400         10  PCM-CPU-SOCKET-ID          PIC X(08).
003500         10  FILLER                     PIC X(62).
003600     05  PCM-MOBO-DATA REDEFINES PCM-TYPE-DATA-AREA.
003700         10  PCM-MOBO-SOCKET-ID         PIC X(08).
003800         10  PCM-MOBO-RAMTYPE-ID        PIC X(08).
003900         10  PCM-MOBO-RAM-SLOT-CNT      PIC 9(02).
004000         10  PCM-MOBO-MAX-RAM-GB        PIC 9(04).
004100         10  PCM-MOBO-PCIE-X16-CNT      PIC 9(02).
004200         10  PCM-MOBO-M2-SLOT-CNT       PIC 9(02).
004300         10  PCM-MOBO-SATA-PORT-CNT     PIC 9(02).
004400         10  PCM-MOBO-FORMFACTOR-ID     PIC X(08).
004500         10  FILLER                     PIC X(34).
004600     05  PCM-PSU-DATA REDEFINES PCM-TYPE-DATA-AREA.
004700         10  PCM-PSU-FORMFACTOR-ID      PIC X(08).
004800         10  FILLER                     PIC X(62).
004900     05  PCM-CASE-DATA REDEFINES PCM-TYPE-DATA-AREA.
005000         10  PCM-CASE-MOBO-FF-IDS OCCURS 4 TIMES
005100                                        PIC X(08).
005200         10  PCM-CASE-PSU-FF-IDS  OCCURS 2 TIMES
005300                                        PIC X(08).
005400         10  PCM-CASE-MAX-GPU-LEN-MM    PIC 9(03).
005500         10  PCM-CASE-MAX-COOLER-HT-MM  PIC 9(03).
005600         10  PCM-CASE-RADIATOR-SIZES OCCURS 4 TIMES
005700                                        PIC 9(03).
005800         10  PCM-CASE-BAYS-3-5          PIC 9(02).
005900         10  PCM-CASE-BAYS-2-5          PIC 9(02).
006000     05  PCM-COOL-DATA REDEFINES PCM-TYPE-DATA-AREA.
006100         10  PCM-COOL-SOCKET-IDS OCCURS 4 TIMES
006200                                        PIC X(08).
006300         10  PCM-COOL-RADIATOR-MM       PIC 9(03).
006400         10  PCM-COOL-HEIGHT-MM         PIC 9(03).
006500         10  FILLER                     PIC X(32).
006600     05  PCM-RAM-DATA REDEFINES PCM-TYPE-DATA-AREA.
006700         10  PCM-RAM-RAMTYPE-ID         PIC X(08).
006800         10  PCM-RAM-SIZE-GB            PIC 9(04).
006900         10  PCM-RAM-MODULE-CNT         PIC 9(02).
007000         10  FILLER                     PIC X(56).
007100     05  PCM-GPU-DATA REDEFINES PCM-TYPE-DATA-AREA.
007200         10  PCM-GPU-LENGTH-MM          PIC 9(03).
007300         10  FILLER                     PIC X(67).
007400     05  PCM-STOR-DATA REDEFINES PCM-TYPE-DATA-AREA.
007500         10  PCM-STOR-INTERFACE-ID      PIC X(08).
007600         10  PCM-STOR-FORMFACTOR-NAME   PIC X(10).
007700         10  FILLER                     PIC X(52).
007800     05  FILLER                         PIC X(19).
