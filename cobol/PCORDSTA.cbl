000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCORDSTA.
000300 AUTHOR.        D L KRENZ.
000400 INSTALLATION.  MIDSTATE COMPUTER SUPPLY - DP DEPT.
000500 DATE-WRITTEN.  11/14/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    REMARKS.
001100*
001200*    PCORDSTA IS THE ORDER STATUS STATE MACHINE.  EACH ORDER-
001300*    EVENTS RECORD DRIVES ONE ATTEMPTED ACTION AGAINST ONE ORDER -
001400*    CANCEL, CAPTURE OR RETRY PAYMENT, SUBMIT/APPROVE/REJECT A
001500*    BANK-TRANSFER SLIP, REVERT A SLIP APPROVAL, SHIP, UPDATE THE
001600*    SHIPPING DETAILS, REQUEST/APPROVE/REJECT/FORCE A REFUND, OR A
001700*    WAREHOUSE-DESK MANUAL TRANSITION.  EVERY ACTION IS GUARDED BY
001800*    THE ORDER'S CURRENT STATUS AND PAYMENT STATUS - AN EVENT THAT
001900*    FAILS ITS GUARD IS LOGGED TO SYSOUT AND THE ORDER IS LEFT
002000*    UNCHANGED.  CAPTURE PAYMENT (APPROVED), APPROVE SLIP, APPROVE
002100*    REFUND, FORCE REFUND AND REVERT SLIP APPROVAL ALL MOVE STOCK
002200*    THE ORDER'S LINES ARE RE-EXPLODED (CALL PCEXPLOD) AND EACH
002300*    COMPONENT IS POSTED THROUGH PCSTKADJ THE SAME WAY PCSTKPST
002400*    POSTS AN ORDER-DRIVEN STOCK MOVEMENT.
002500*
002600******************************************************************
002700*    CHANGE LOG.
002800*
002900*    11/14/91  DLK  ORIGINAL PROGRAM.
003000*    01/22/98  DLK  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
003100*    07/19/05  JAT  TICKET SR-1288 - RETRY PAYMENT NOW RESETS THE
003200*                   PAYMENT STATUS TO PENDING SO A SECOND CAPTURE
003300*                   ATTEMPT CAN BE MADE.
003400*    03/11/14  MRQ  TICKET DP-3105 - MANUAL TRANSITION TABLE ADDED
003500*                   FOR THE WAREHOUSE DESK OVERRIDE SCREEN.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-390.
004000 OBJECT-COMPUTER.   IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ORDER-EVENTS ASSIGN TO UT-S-ORDEVNT
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS  IS WS-ORDEVNT-STATUS.
004800
004900     SELECT ORDERS ASSIGN TO UT-S-ORDROUT
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE   IS DYNAMIC
005200         RECORD KEY    IS POR-ORD-ID
005300         FILE STATUS   IS WS-ORDMSTR-STATUS.
005400
005500     SELECT ORDER-LINES ASSIGN TO UT-S-ORDLINE
005600         ORGANIZATION IS INDEXED
005700         ACCESS MODE   IS DYNAMIC
005800         RECORD KEY    IS PLN-LINE-ORDER-ID
005900             WITH DUPLICATES
006000         FILE STATUS   IS WS-ORDLINE-STATUS.
006100
006200     SELECT INVENTORY ASSIGN TO UT-S-INVMSTR
006300         ORGANIZATION IS INDEXED
006400         ACCESS MODE   IS DYNAMIC
006500         RECORD KEY    IS PIV-INV-COMP-ID
006600         FILE STATUS   IS WS-INVMSTR-STATUS.
006700
006800     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS  IS WS-SYSOUT-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500 FD  ORDER-EVENTS
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 90 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS OEV-ORDER-EVENT-RECORD.
008100 COPY PCORDEVT.
008200*
008300 FD  ORDERS
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 160 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS POR-ORDER-RECORD.
008900 COPY PCORDHDR.
009000*
009100 FD  ORDER-LINES
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 1060 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS PLN-LINE-ITEM-RECORD.
009700 COPY PCLINEIT.
009800*
009900 FD  INVENTORY
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 24 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS PIV-INVENTORY-RECORD.
010500 COPY PCINVMST.
010600*
010700 FD  SYSOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 132 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SYS-REJECT-LINE.
011300 01  SYS-REJECT-LINE                    PIC X(132).
011400*
011500 WORKING-STORAGE SECTION.
011600*
011700 01  FILE-STATUS-CODES.
011800     05  WS-ORDEVNT-STATUS              PIC X(02) VALUE SPACES.
011900     05  WS-ORDMSTR-STATUS              PIC X(02) VALUE SPACES.
012000     05  WS-ORDLINE-STATUS              PIC X(02) VALUE SPACES.
012100     05  WS-INVMSTR-STATUS              PIC X(02) VALUE SPACES.
012200     05  WS-SYSOUT-STATUS               PIC X(02) VALUE SPACES.
012300     05  FILLER                         PIC X(02) VALUE SPACES.
012400*
012500     COPY PCSWTCH.
012600     COPY PCEXPLLK.
012700*
012800 01  WS-NOT-FOUND-SWITCHES.
012900     05  WS-ORDER-NOTFND-SW             PIC X(01) VALUE 'N'.
013000         88  WS-ORDER-NOTFOUND              VALUE 'Y'.
013100     05  WS-INVMSTR-NOTFND-SW           PIC X(01) VALUE 'N'.
013200         88  WS-INVMSTR-NOTFOUND            VALUE 'Y'.
013300     05  WS-ORDLINE-NOTFND-SW           PIC X(01) VALUE 'N'.
013400         88  WS-ORDLINE-NOTFOUND            VALUE 'Y'.
013500     05  WS-REQMT-IDX                   PIC S9(4) COMP SYNC.
013600     05  FILLER                         PIC X(02) VALUE SPACES.
013700*
013800 01  WS-EVENT-RESULT-FIELDS.
013900     05  WS-REJECT-SW                   PIC X(01) VALUE 'N'.
014000         88  WS-ORDER-REJECTED              VALUE 'Y'.
014100     05  WS-VALID-SW                    PIC X(01) VALUE 'N'.
014200     05  WS-REJECT-REASON               PIC X(60) VALUE SPACES.
014300     05  WS-REJECT-REASON-LINE REDEFINES WS-REJECT-REASON.
014400         10  WS-REJECT-REASON-HEAD      PIC X(30).
014500         10  WS-REJECT-REASON-TAIL      PIC X(30).
014600     05  FILLER                         PIC X(02) VALUE SPACES.
014700*
014800 01  WS-ADJ-PARAMETER-AREA.
014900     05  WS-ADJ-MODE                    PIC X(01).
015000         88  WS-ADJ-MODE-ORDER              VALUE 'O'.
015100         88  WS-ADJ-MODE-MANUAL             VALUE 'M'.
015200     05  WS-ADJ-CURRENT-QTY             PIC S9(05) COMP-3.
015300     05  WS-ADJ-DELTA-QTY               PIC S9(05) COMP-3.
015400     05  WS-ADJ-NEW-QTY                 PIC S9(05) COMP-3.
015500     05  WS-ADJ-CURRENT-ACTIVE          PIC X(01).
015600     05  WS-ADJ-NEW-ACTIVE              PIC X(01).
015700     05  WS-ADJ-REJECT-SW               PIC X(01).
015800         88  WS-ADJ-REJECTED                VALUE 'Y'.
015900     05  WS-ADJ-REJECT-MSG              PIC X(60).
016000*
016100 01  WS-MSG-WORK                        PIC X(100).
016200*
016300 01  ABEND-REASON                       PIC X(40) VALUE SPACES.
016400*
016500 PROCEDURE DIVISION.
016600*
016700 000-HOUSEKEEPING.
016800     PERFORM 800-OPEN-FILES     THRU 800-EXIT.
016900     PERFORM 910-READ-EVENT     THRU 910-EXIT.
017000 000-EXIT.
017100     EXIT.
017200*
017300 100-MAINLINE.
017400     PERFORM 200-PROCESS-EVENT THRU 200-EXIT
017500         UNTIL PCB-NO-MORE-DATA.
017600 100-EXIT.
017700     EXIT.
017800*
017900 999-CLEANUP.
018000     PERFORM 810-WRITE-RUN-TOTALS THRU 810-EXIT.
018100     PERFORM 850-CLOSE-FILES      THRU 850-EXIT.
018200     MOVE +0 TO RETURN-CODE.
018300     GOBACK.
018400 999-EXIT.
018500     EXIT.
018600*
018700 200-PROCESS-EVENT.
018800     MOVE 'N' TO WS-REJECT-SW.
018900     MOVE SPACES TO WS-REJECT-REASON.
019000     MOVE OEV-ORDER-ID TO POR-ORD-ID.
019100     READ ORDERS
019200         INVALID KEY MOVE 'Y' TO WS-ORDER-NOTFND-SW
019300         NOT INVALID KEY MOVE 'N' TO WS-ORDER-NOTFND-SW
019400     END-READ.
019500     IF WS-ORDER-NOTFOUND
019600         STRING 'ORDER ' OEV-ORDER-ID
019700                ' NOT ON THE ORDERS FILE - EVENT SKIPPED'
019800                DELIMITED BY SIZE INTO WS-MSG-WORK
019900         PERFORM 800-WRITE-REJECT THRU 800-W-EXIT
020000         ADD 1 TO PCB-RECORDS-REJECTED
020100     ELSE
020200         PERFORM 210-DISPATCH-ACTION THRU 210-EXIT
020300         IF WS-ORDER-REJECTED
020400             STRING 'ORDER ' OEV-ORDER-ID ' - '
020500                    WS-REJECT-REASON
020600                    DELIMITED BY SIZE INTO WS-MSG-WORK
020700             PERFORM 800-WRITE-REJECT THRU 800-W-EXIT
020800             ADD 1 TO PCB-RECORDS-REJECTED
020900         ELSE
021000             REWRITE POR-ORDER-RECORD
021100             ADD 1 TO PCB-RECORDS-WRITTEN
021200         END-IF
021300     END-IF.
021400     PERFORM 910-READ-EVENT THRU 910-EXIT.
021500 200-EXIT.
021600     EXIT.
021700*
021800 210-DISPATCH-ACTION.
021900     EVALUATE TRUE
022000         WHEN OEV-ACT-CANCEL
022100             PERFORM 300-CANCEL THRU 300-EXIT
022200         WHEN OEV-ACT-CAPTURE-PAYMENT
022300             PERFORM 310-CAPTURE-PAYMENT THRU 310-EXIT
022400         WHEN OEV-ACT-RETRY-PAYMENT
022500             PERFORM 320-RETRY-PAYMENT THRU 320-EXIT
022600         WHEN OEV-ACT-SUBMIT-SLIP
022700             PERFORM 330-SUBMIT-SLIP THRU 330-EXIT
022800         WHEN OEV-ACT-APPROVE-SLIP
022900             PERFORM 340-APPROVE-SLIP THRU 340-EXIT
023000         WHEN OEV-ACT-REJECT-SLIP
023100             PERFORM 350-REJECT-SLIP THRU 350-EXIT
023200         WHEN OEV-ACT-REVERT-SLIP
023300             PERFORM 360-REVERT-SLIP THRU 360-EXIT
023400         WHEN OEV-ACT-SHIP
023500             PERFORM 370-SHIP THRU 370-EXIT
023600         WHEN OEV-ACT-UPDATE-SHIPPING
023700             PERFORM 380-UPDATE-SHIPPING THRU 380-EXIT
023800         WHEN OEV-ACT-REQUEST-REFUND
023900             PERFORM 390-REQUEST-REFUND THRU 390-EXIT
024000         WHEN OEV-ACT-APPROVE-REFUND
024100             PERFORM 400-APPROVE-REFUND THRU 400-EXIT
024200         WHEN OEV-ACT-REJECT-REFUND
024300             PERFORM 410-REJECT-REFUND THRU 410-EXIT
024400         WHEN OEV-ACT-FORCE-REFUND
024500             PERFORM 420-FORCE-REFUND THRU 420-EXIT
024600         WHEN OEV-ACT-MANUAL-TRANSITION
024700             PERFORM 430-MANUAL-TRANSITION THRU 430-EXIT
024800         WHEN OTHER
024900             MOVE 'Y' TO WS-REJECT-SW
025000             MOVE 'UNRECOGNIZED ACTION CODE ON EVENT RECORD'
025100                 TO WS-REJECT-REASON
025200     END-EVALUATE.
025300 210-EXIT.
025400     EXIT.
025500*
025600 300-CANCEL.
025700     IF POR-STAT-PENDING-PAYMENT AND POR-PAY-PENDING
025800         MOVE 'CA' TO POR-ORD-STATUS
025900         MOVE 'FA' TO POR-ORD-PAY-STATUS
026000     ELSE
026100         MOVE 'Y' TO WS-REJECT-SW
026200         MOVE 'CANCEL NOT ALLOWED IN THE CURRENT STATUS'
026300             TO WS-REJECT-REASON
026400     END-IF.
026500 300-EXIT.
026600     EXIT.
026700*
026800 310-CAPTURE-PAYMENT.
026900     IF NOT POR-PAY-METHOD-ELECTRONIC
027000         MOVE 'Y' TO WS-REJECT-SW
027100         MOVE 'CAPTURE PAYMENT REQUIRES AN ELECTRONIC-PAYMENT'
027200             TO WS-REJECT-REASON
027300     ELSE
027400         IF POR-PAY-PENDING
027500             IF OEV-PROVIDER-APPROVED
027600                 PERFORM 500-POST-STOCK-DECREMENT THRU 500-EXIT
027700                 MOVE 'CM' TO POR-ORD-PAY-STATUS
027800                 MOVE 'PR' TO POR-ORD-STATUS
027900             ELSE
028000                 MOVE 'FA' TO POR-ORD-PAY-STATUS
028100                 MOVE 'Y' TO WS-REJECT-SW
028200                 MOVE 'PAYMENT PROVIDER DECLINED THE CHARGE'
028300                     TO WS-REJECT-REASON
028400             END-IF
028500         END-IF
028600     END-IF.
028700 310-EXIT.
028800     EXIT.
028900*
029000 320-RETRY-PAYMENT.
029100     IF NOT POR-PAY-METHOD-ELECTRONIC
029200         MOVE 'Y' TO WS-REJECT-SW
029300         MOVE 'RETRY PAYMENT REQUIRES AN ELECTRONIC-PAYMENT'
029400             TO WS-REJECT-REASON
029500     ELSE
029600         IF POR-PAY-PENDING OR POR-PAY-FAILED
029700             MOVE 'PE' TO POR-ORD-PAY-STATUS
029800         ELSE
029900             MOVE 'Y' TO WS-REJECT-SW
030000             MOVE 'RETRY PAYMENT NOT ALLOWED FOR THE CURRENT'
030100                 TO WS-REJECT-REASON-HEAD
030200             MOVE 'PAYMENT STATUS'
030300                 TO WS-REJECT-REASON-TAIL
030400         END-IF
030500     END-IF.
030600 320-EXIT.
030700     EXIT.
030800*
030900 330-SUBMIT-SLIP.
031000     IF NOT POR-PAY-METHOD-BANK-XFER
031100         MOVE 'Y' TO WS-REJECT-SW
031200         MOVE 'SUBMIT SLIP REQUIRES A BANK-TRANSFER ORDER'
031300             TO WS-REJECT-REASON
031400     ELSE
031500         IF NOT OEV-SLIP-IMAGE-PRESENT
031600             MOVE 'Y' TO WS-REJECT-SW
031700             MOVE 'SUBMIT SLIP REQUIRES A SLIP IMAGE'
031800                 TO WS-REJECT-REASON
031900         ELSE
032000             IF (POR-STAT-PENDING-PAYMENT OR
032050                  POR-STAT-REJECTED-SLIP)
032100                     AND POR-PAY-PENDING
032200                 MOVE 'PA' TO POR-ORD-PAY-STATUS
032300                 MOVE 'PP' TO POR-ORD-STATUS
032400             ELSE
032500                 MOVE 'Y' TO WS-REJECT-SW
032600                 MOVE 'SUBMIT SLIP NOT ALLOWED IN THE CURRENT'
032700                     TO WS-REJECT-REASON-HEAD
032800                 MOVE 'STATUS'
032900                     TO WS-REJECT-REASON-TAIL
033000             END-IF
033100         END-IF
033200     END-IF.
033300 330-EXIT.
033400     EXIT.
033500*
033600 340-APPROVE-SLIP.
033700     IF POR-PAY-PENDING-APPROVAL
033800         PERFORM 500-POST-STOCK-DECREMENT THRU 500-EXIT
034000         MOVE 'CM' TO POR-ORD-PAY-STATUS
034100         MOVE 'PR' TO POR-ORD-STATUS
034200         MOVE SPACES TO POR-REASON-TEXT
034300     ELSE
034400         MOVE 'Y' TO WS-REJECT-SW
034500         MOVE 'APPROVE SLIP REQUIRES A PENDING-APPROVAL ORDER'
034600             TO WS-REJECT-REASON
034700     END-IF.
034800 340-EXIT.
034900     EXIT.
035000*
035100 350-REJECT-SLIP.
035200     IF POR-PAY-PENDING-APPROVAL
035300         MOVE 'RS' TO POR-ORD-STATUS
035400         MOVE 'PE' TO POR-ORD-PAY-STATUS
035500         MOVE OEV-REASON-TEXT TO POR-REASON-TEXT
035600     ELSE
035700         MOVE 'Y' TO WS-REJECT-SW
035800         MOVE 'REJECT SLIP REQUIRES A PENDING-APPROVAL ORDER'
035900             TO WS-REJECT-REASON
036000     END-IF.
036100 350-EXIT.
036200     EXIT.
036300*
036400 360-REVERT-SLIP.
036500     IF POR-STAT-PROCESSING AND POR-PAY-METHOD-BANK-XFER
036600         PERFORM 510-POST-STOCK-INCREMENT THRU 510-EXIT
036700         MOVE 'RS' TO POR-ORD-STATUS
036800         MOVE 'PE' TO POR-ORD-PAY-STATUS
036900         MOVE OEV-REASON-TEXT TO POR-REASON-TEXT
037000     ELSE
037100         MOVE 'Y' TO WS-REJECT-SW
037200         MOVE 'REVERT SLIP APPROVAL REQUIRES A PROCESSING'
037300             TO WS-REJECT-REASON-HEAD
037400         MOVE 'BANK-TRANSFER ORDER'
037500             TO WS-REJECT-REASON-TAIL
037600     END-IF.
037700 360-EXIT.
037800     EXIT.
037900*
038000 370-SHIP.
038100     IF POR-STAT-PROCESSING OR POR-STAT-RETURNED-TO-SENDER
038200         MOVE 'SH' TO POR-ORD-STATUS
038300         MOVE OEV-SHIP-PROVIDER TO POR-SHIP-PROVIDER
038400         MOVE OEV-SHIP-TRACKING-NBR TO POR-SHIP-TRACKING-NBR
038500         MOVE OEV-SHIP-TIMESTAMP TO POR-SHIP-TIMESTAMP
038600     ELSE
038700         MOVE 'Y' TO WS-REJECT-SW
038800         MOVE 'SHIP REQUIRES A PROCESSING OR RETURNED-TO-'
038900             TO WS-REJECT-REASON-HEAD
039000         MOVE 'SENDER ORDER'
039100             TO WS-REJECT-REASON-TAIL
039200     END-IF.
039300 370-EXIT.
039400     EXIT.
039500*
039600 380-UPDATE-SHIPPING.
039700     IF POR-STAT-SHIPPED OR POR-STAT-COMPLETED
039800         MOVE OEV-SHIP-PROVIDER TO POR-SHIP-PROVIDER
039900         MOVE OEV-SHIP-TRACKING-NBR TO POR-SHIP-TRACKING-NBR
040000         MOVE OEV-SHIP-TIMESTAMP TO POR-SHIP-TIMESTAMP
040100     ELSE
040200         MOVE 'Y' TO WS-REJECT-SW
040300         MOVE 'UPDATE SHIPPING DETAILS REQUIRES A SHIPPED OR'
040400             TO WS-REJECT-REASON-HEAD
040500         MOVE 'COMPLETED ORDER'
040600             TO WS-REJECT-REASON-TAIL
040700     END-IF.
040800 380-EXIT.
040900     EXIT.
041000*
041100 390-REQUEST-REFUND.
041200     IF POR-STAT-PROCESSING OR POR-STAT-SHIPPED
041300             OR POR-STAT-COMPLETED
041400         MOVE 'RQ' TO POR-ORD-STATUS
041500     ELSE
041600         MOVE 'Y' TO WS-REJECT-SW
041700         MOVE 'REQUEST REFUND NOT ALLOWED IN THE CURRENT'
041800             TO WS-REJECT-REASON-HEAD
041900         MOVE 'STATUS'
042000             TO WS-REJECT-REASON-TAIL
042100     END-IF.
042200 390-EXIT.
042300     EXIT.
042400*
042500 400-APPROVE-REFUND.
042600     IF POR-STAT-REFUND-REQUESTED
042700         PERFORM 510-POST-STOCK-INCREMENT THRU 510-EXIT
042800         MOVE 'RF' TO POR-ORD-PAY-STATUS
042900         MOVE 'RF' TO POR-ORD-STATUS
043000     ELSE
043100         MOVE 'Y' TO WS-REJECT-SW
043200         MOVE 'APPROVE REFUND REQUIRES A REFUND-REQUESTED ORDER'
043300             TO WS-REJECT-REASON
043400     END-IF.
043500 400-EXIT.
043600     EXIT.
043700*
043800 410-REJECT-REFUND.
043900     IF POR-STAT-REFUND-REQUESTED
044000         MOVE 'RX' TO POR-ORD-STATUS
044100     ELSE
044200         MOVE 'Y' TO WS-REJECT-SW
044300         MOVE 'REJECT REFUND REQUIRES A REFUND-REQUESTED ORDER'
044400             TO WS-REJECT-REASON
044500     END-IF.
044600 410-EXIT.
044700     EXIT.
044800*
044900 420-FORCE-REFUND.
045000     IF POR-STAT-PROCESSING OR POR-STAT-SHIPPED
045100             OR POR-STAT-COMPLETED OR POR-STAT-DELIVERY-FAILED
045200             OR POR-STAT-RETURNED-TO-SENDER
045300             OR POR-STAT-REFUND-REJECTED
045400         PERFORM 510-POST-STOCK-INCREMENT THRU 510-EXIT
045500         MOVE 'RF' TO POR-ORD-PAY-STATUS
045600         MOVE 'RF' TO POR-ORD-STATUS
045700     ELSE
045800         MOVE 'Y' TO WS-REJECT-SW
045900         MOVE 'FORCE REFUND NOT ALLOWED IN THE CURRENT STATUS'
046000             TO WS-REJECT-REASON
046100     END-IF.
046200 420-EXIT.
046300     EXIT.
046400*
046500 430-MANUAL-TRANSITION.
046600     MOVE 'N' TO WS-VALID-SW.
046700     EVALUATE TRUE
046800         WHEN (POR-STAT-PENDING-PAYMENT OR POR-STAT-REJECTED-SLIP)
046900                 AND OEV-MANUAL-TARGET-STATUS = 'CA'
047000             MOVE 'Y' TO WS-VALID-SW
047100         WHEN (POR-STAT-PROCESSING OR POR-STAT-SHIPPED
047200                 OR POR-STAT-DELIVERY-FAILED)
047300                 AND (OEV-MANUAL-TARGET-STATUS = 'CO' OR
047400                      OEV-MANUAL-TARGET-STATUS = 'DF' OR
047500                      OEV-MANUAL-TARGET-STATUS = 'RT')
047600                 AND OEV-MANUAL-TARGET-STATUS NOT = POR-ORD-STATUS
047700             MOVE 'Y' TO WS-VALID-SW
047800         WHEN POR-STAT-RETURNED-TO-SENDER
047900                 AND OEV-MANUAL-TARGET-STATUS = 'PR'
048000             MOVE 'Y' TO WS-VALID-SW
048100         WHEN POR-STAT-REFUND-REJECTED
048200                 AND (OEV-MANUAL-TARGET-STATUS = 'CO' OR
048300                      OEV-MANUAL-TARGET-STATUS = 'PR')
048400             MOVE 'Y' TO WS-VALID-SW
048500     END-EVALUATE.
048600     IF WS-VALID-SW = 'Y'
048700         IF OEV-MANUAL-TARGET-STATUS = 'CA'
048750             AND NOT POR-PAY-COMPLETED
048800             MOVE 'FA' TO POR-ORD-PAY-STATUS
048900         END-IF
049000         MOVE OEV-MANUAL-TARGET-STATUS TO POR-ORD-STATUS
049100     ELSE
049200         MOVE 'Y' TO WS-REJECT-SW
049300         MOVE 'MANUAL TRANSITION NOT VALID FOR THE CURRENT'
049400             TO WS-REJECT-REASON-HEAD
049500         MOVE 'STATUS'
049600             TO WS-REJECT-REASON-TAIL
049700     END-IF.
049800 430-EXIT.
049900     EXIT.
050000*
050100 500-POST-STOCK-DECREMENT.
050200     PERFORM 520-LOAD-ORDER-LINES THRU 520-EXIT.
050300     IF EXP-LINE-COUNT > 0
050400         CALL 'PCEXPLOD' USING EXP-LINE-COUNT
050500                               EXP-LINE-TABLE
050600                               EXP-REQMT-COUNT
050700                               EXP-REQMT-TABLE
050800                               EXP-RETURN-CODE
050900         PERFORM 530-APPLY-DECREMENT THRU 530-EXIT
051000             VARYING WS-REQMT-IDX FROM 1 BY 1
051100                 UNTIL WS-REQMT-IDX > EXP-REQMT-COUNT
051200     END-IF.
051300 500-EXIT.
051400     EXIT.
051500*
051600 510-POST-STOCK-INCREMENT.
051700     PERFORM 520-LOAD-ORDER-LINES THRU 520-EXIT.
051800     IF EXP-LINE-COUNT > 0
051900         CALL 'PCEXPLOD' USING EXP-LINE-COUNT
052000                               EXP-LINE-TABLE
052100                               EXP-REQMT-COUNT
052200                               EXP-REQMT-TABLE
052300                               EXP-RETURN-CODE
052400         PERFORM 540-APPLY-INCREMENT THRU 540-EXIT
052500             VARYING WS-REQMT-IDX FROM 1 BY 1
052600                 UNTIL WS-REQMT-IDX > EXP-REQMT-COUNT
052700     END-IF.
052800 510-EXIT.
052900     EXIT.
053000*
053100 520-LOAD-ORDER-LINES.
053200     MOVE 0 TO EXP-LINE-COUNT.
053300     MOVE POR-ORD-ID TO PLN-LINE-ORDER-ID.
053400     START ORDER-LINES KEY IS EQUAL TO PLN-LINE-ORDER-ID
053500         INVALID KEY MOVE 'Y' TO WS-ORDLINE-NOTFND-SW
053600         NOT INVALID KEY MOVE 'N' TO WS-ORDLINE-NOTFND-SW
053700     END-START.
053800     IF NOT WS-ORDLINE-NOTFOUND
053900         READ ORDER-LINES NEXT RECORD
054000             AT END MOVE 'Y' TO WS-ORDLINE-NOTFND-SW
054100         END-READ
054200         PERFORM 521-COLLECT-ORDER-LINE THRU 521-EXIT
054300             UNTIL WS-ORDLINE-NOTFOUND
054400                OR PLN-LINE-ORDER-ID NOT = POR-ORD-ID
054500     END-IF.
054600 520-EXIT.
054700     EXIT.
054800*
054900 521-COLLECT-ORDER-LINE.
055000     ADD 1 TO EXP-LINE-COUNT.
055100     IF EXP-LINE-COUNT <= 400
055200         MOVE PLN-LINE-ITEM-RECORD
055300             TO EXP-LINE-RECORD(EXP-LINE-COUNT)
055400     END-IF.
055500     READ ORDER-LINES NEXT RECORD
055600         AT END MOVE 'Y' TO WS-ORDLINE-NOTFND-SW
055700     END-READ.
055800 521-EXIT.
055900     EXIT.
056000*
056100 530-APPLY-DECREMENT.
056200     MOVE EXP-REQMT-COMP-ID(WS-REQMT-IDX) TO PIV-INV-COMP-ID.
056300     READ INVENTORY
056400         INVALID KEY MOVE 'Y' TO WS-INVMSTR-NOTFND-SW
056500         NOT INVALID KEY MOVE 'N' TO WS-INVMSTR-NOTFND-SW
056600     END-READ.
056700     IF NOT WS-INVMSTR-NOTFOUND
056800         MOVE 'O' TO WS-ADJ-MODE
056900         MOVE PIV-INV-QTY TO WS-ADJ-CURRENT-QTY
057000         COMPUTE WS-ADJ-DELTA-QTY =
057100             EXP-REQMT-QTY(WS-REQMT-IDX) * -1
057200         CALL 'PCSTKADJ' USING WS-ADJ-PARAMETER-AREA
057300         MOVE WS-ADJ-NEW-QTY TO PIV-INV-QTY
057400         REWRITE PIV-INVENTORY-RECORD
057500     END-IF.
057600 530-EXIT.
057700     EXIT.
057800*
057900 540-APPLY-INCREMENT.
058000     MOVE EXP-REQMT-COMP-ID(WS-REQMT-IDX) TO PIV-INV-COMP-ID.
058100     READ INVENTORY
058200         INVALID KEY MOVE 'Y' TO WS-INVMSTR-NOTFND-SW
058300         NOT INVALID KEY MOVE 'N' TO WS-INVMSTR-NOTFND-SW
058400     END-READ.
058500     IF NOT WS-INVMSTR-NOTFOUND
058600         MOVE 'O' TO WS-ADJ-MODE
058700         MOVE PIV-INV-QTY TO WS-ADJ-CURRENT-QTY
058800         MOVE EXP-REQMT-QTY(WS-REQMT-IDX) TO WS-ADJ-DELTA-QTY
058900         CALL 'PCSTKADJ' USING WS-ADJ-PARAMETER-AREA
059000         MOVE WS-ADJ-NEW-QTY TO PIV-INV-QTY
059100         REWRITE PIV-INVENTORY-RECORD
059200     END-IF.
059300 540-EXIT.
059400     EXIT.
059500*
059600 800-WRITE-REJECT.
059700     MOVE SPACES TO SYS-REJECT-LINE.
059800     MOVE WS-MSG-WORK TO SYS-REJECT-LINE.
059900     WRITE SYS-REJECT-LINE.
060000 800-W-EXIT.
060100     EXIT.
060200*
060300 800-OPEN-FILES.
060400     OPEN INPUT ORDER-EVENTS.
060500     OPEN I-O   ORDERS ORDER-LINES INVENTORY.
060600     OPEN OUTPUT SYSOUT.
060700 800-EXIT.
060800     EXIT.
060900*
061000 850-CLOSE-FILES.
061100     CLOSE ORDER-EVENTS ORDERS ORDER-LINES INVENTORY SYSOUT.
061200 850-EXIT.
061300     EXIT.
061400*
061500 810-WRITE-RUN-TOTALS.
061600     MOVE SPACES TO SYS-REJECT-LINE.
061700     STRING 'ORDER EVENTS APPLIED: ' PCB-RECORDS-WRITTEN
061800            '  REJECTED: ' PCB-RECORDS-REJECTED
061900            DELIMITED BY SIZE INTO SYS-REJECT-LINE.
062000     WRITE SYS-REJECT-LINE.
062100 810-EXIT.
062200     EXIT.
062300*
062400 910-READ-EVENT.
062500     READ ORDER-EVENTS
062600         AT END MOVE 'N' TO PCB-MORE-DATA-SW.
062700 910-EXIT.
062800     EXIT.
062900*
063000 1000-ABEND-RTN.
063100     DISPLAY 'PCORDSTA ABENDING - ' ABEND-REASON.
063200     MOVE +16 TO RETURN-CODE.
063300     GOBACK.
