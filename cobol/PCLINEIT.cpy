000100******************************************************************
000200*    PCLINEIT  -  CART-ITEM / ORDER-LINE RECORD LAYOUT.  FIXED   *
000300*    1060-BYTE RECORD.  THE CART-ITEMS FILE IS A SEQUENCE OF     *
000400*    THESE, GROUPED (CONTROL-BROKEN) ON LINE-ORDER-ID; THE SAME  *
000500*    LAYOUT IS REUSED FOR PRICED ORDER LINES.  THE CONTAINED-    *
000600*    ITEM AREA IS ONLY POPULATED WHEN LINE-TYPE IS 'B' - A       *
000700*    SNAPSHOT OF THE BUILD'S PARTS AT THE TIME THE LINE WAS      *
000800*    ADDED, SO A LATER CATALOGUE PRICE CHANGE DOES NOT MOVE THE  *
000900*    ORDER'S ALREADY-QUOTED TOTAL.                               *
001000******************************************************************
001100 01  PLN-LINE-ITEM-RECORD.
001200     05  PLN-LINE-ORDER-ID              PIC X(08).
001300     05  PLN-LINE-TYPE                  PIC X(01).
001400         88  PLN-LINE-IS-COMPONENT          VALUE 'C'.
001500         88  PLN-LINE-IS-BUILD              VALUE 'B'.
001600     05  PLN-LINE-PRODUCT-ID            PIC X(08).
001700     05  PLN-LINE-NAME                  PIC X(30).
001800     05  PLN-LINE-QTY                   PIC 9(03).
001900     05  PLN-LINE-UNIT-PRICE            PIC S9(7)V99.
002000     05  PLN-LINE-MPN                   PIC X(15).
002100     05  PLN-CONTAINED-ITEMS OCCURS 20 TIMES.
002200         10  PLN-CONT-COMP-ID           PIC X(08).
002300         10  PLN-CONT-NAME              PIC X(30).
002400         10  PLN-CONT-QTY               PIC 9(02).
002500         10  PLN-CONT-PRICE-AT-ORDER    PIC S9(7)V99.
002600     05  FILLER                         PIC X(06).
