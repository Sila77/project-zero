000100******************************************************************
000200*    PCORDEVT  -  ORDER-EVENT RECORD LAYOUT.  FIXED 90-BYTE
000300*    RECORD.  ONE EVENT DRIVES ONE ATTEMPTED STATE TRANSITION ON
000400*    ONE ORDER.  THE PAYLOAD FIELDS ARE ONLY MEANINGFUL FOR THE
000500*    ACTION CODES THAT USE THEM (PROVIDER-RESULT FOR CAPTURE-
000600*    PAYMENT, SLIP-IMAGE-SW FOR SUBMIT-SLIP, MANUAL-TARGET-STATUS
000700*    FOR MANUAL-TRANSITION, REASON-TEXT FOR REJECT-SLIP/REVERT-
000800*    SLIP, SHIP-PROVIDER/TRACKING/TIMESTAMP FOR SHIP AND UPDATE-
000900*    SHIPPING-DETAILS) - THE STATE MACHINE IGNORES THE REST.
001000******************************************************************
001100 01  OEV-ORDER-EVENT-RECORD.
001200     05  OEV-ORDER-ID                   PIC X(08).
001210     05  OEV-ORDER-ID-PARTS REDEFINES OEV-ORDER-ID.
001220         10  OEV-ORDER-BATCH            PIC X(02).
001230         10  OEV-ORDER-SEQ              PIC X(06).
001300     05  OEV-ACTION-CODE                PIC X(02).
001400         88  OEV-ACT-CANCEL                 VALUE 'CN'.
001500         88  OEV-ACT-CAPTURE-PAYMENT        VALUE 'CP'.
001600         88  OEV-ACT-RETRY-PAYMENT          VALUE 'RP'.
001700         88  OEV-ACT-SUBMIT-SLIP            VALUE 'SS'.
001800         88  OEV-ACT-APPROVE-SLIP           VALUE 'AS'.
001900         88  OEV-ACT-REJECT-SLIP            VALUE 'JS'.
002000         88  OEV-ACT-REVERT-SLIP            VALUE 'VS'.
002100         88  OEV-ACT-SHIP                   VALUE 'SH'.
002200         88  OEV-ACT-UPDATE-SHIPPING        VALUE 'US'.
002300         88  OEV-ACT-REQUEST-REFUND         VALUE 'RQ'.
002400         88  OEV-ACT-APPROVE-REFUND         VALUE 'AR'.
002500         88  OEV-ACT-REJECT-REFUND          VALUE 'JR'.
002600         88  OEV-ACT-FORCE-REFUND           VALUE 'FR'.
002700         88  OEV-ACT-MANUAL-TRANSITION      VALUE 'MT'.
002800     05  OEV-PROVIDER-RESULT            PIC X(01).
002900         88  OEV-PROVIDER-APPROVED          VALUE 'A'.
003000         88  OEV-PROVIDER-DECLINED          VALUE 'D'.
003100     05  OEV-SLIP-IMAGE-SW              PIC X(01).
003200         88  OEV-SLIP-IMAGE-PRESENT         VALUE 'Y'.
003300     05  OEV-MANUAL-TARGET-STATUS       PIC X(02).
003400     05  OEV-REASON-TEXT                PIC X(20).
003500     05  OEV-SHIP-PROVIDER              PIC X(10).
003600     05  OEV-SHIP-TRACKING-NBR          PIC X(20).
003700     05  OEV-SHIP-TIMESTAMP             PIC X(14).
003800     05  FILLER                         PIC X(12).
