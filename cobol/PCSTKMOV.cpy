000100******************************************************************
000200*    PCSTKMOV  -  STOCK-MOVEMENT RECORD LAYOUT.  FIXED 32-BYTE
000300*    RECORD, ONE OF TWO SHAPES SELECTED BY STM-MOVE-TYPE.  TYPE
000400*    'O' (ORDER-DRIVEN) CARRIES AN ORDER ID AND A CAPTURE/REFUND
000500*    DIRECTION - PCSTKPST RE-EXPLODES THE ORDER'S LINES (CALL
000600*    PCEXPLOD) TO GET THE PER-COMPONENT DELTA.  TYPE 'M' (MANUAL
000700*    ADJUSTMENT) CARRIES A COMPONENT ID AND A SIGNED QUANTITY
000800*    CHANGE DIRECTLY, KEYED IN BY A WAREHOUSE CLERK.  THE FILE
000900*    ARRIVES IN NO PARTICULAR SEQUENCE - PCSTKPST SORTS IT ON
001000*    STM-MOVE-TYPE / STM-ORDER-ID SO MANUAL RECORDS (TYPE 'M',
001100*    LOW) GROUP AHEAD OF ORDER RECORDS (TYPE 'O', HIGH) AND EACH
001200*    GROUP IS IN COMP-ID / ORDER-ID SEQUENCE FOR RANDOM AND
001300*    MERGE-MATCH PROCESSING RESPECTIVELY.
001400******************************************************************
001500 01  STM-MOVEMENT-RECORD.
001600     05  STM-MOVE-TYPE                  PIC X(01).
001700         88  STM-TYPE-ORDER                 VALUE 'O'.
001800         88  STM-TYPE-MANUAL                VALUE 'M'.
001900     05  STM-MOVE-DATA.
002000         10  STM-DATA-ORDER.
002100             15  STM-ORDER-ID           PIC X(08).
002200             15  STM-DIRECTION          PIC X(01).
002300                 88  STM-DIR-CAPTURE        VALUE 'C'.
002400                 88  STM-DIR-REFUND         VALUE 'R'.
002500             15  FILLER                 PIC X(04).
002600         10  STM-DATA-MANUAL REDEFINES STM-DATA-ORDER.
002700             15  STM-COMP-ID            PIC X(08).
002800             15  STM-QTY-CHANGE         PIC S9(05).
002900     05  FILLER                         PIC X(18).
