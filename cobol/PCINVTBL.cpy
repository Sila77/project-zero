000100****************************************************************
000200*    PCINVTBL  -  IN-MEMORY INVENTORY TABLE.  LOADED ONCE AT    *
000300*    STARTUP FROM THE INVENTORY FILE (WHICH ARRIVES IN COMP-ID  *
000400*    SEQUENCE) AND SEARCHED BY COMP-ID WITH SEARCH ALL DURING   *
000500*    THE ORDER STOCK CHECK.  ON-HAND QUANTITY IS UPDATED IN THE *
000600*    TABLE AS EACH ORDER GROUP IS ACCEPTED SO A SINGLE RUN      *
000700*    CANNOT OVER-COMMIT STOCK ACROSS TWO ORDERS FOR ONE PART.   *
000800****************************************************************
000900 01  PIT-INVENTORY-TABLE.
001000     05  PIT-INV-TABLE-ENTRY OCCURS 0 TO 2000 TIMES
001100                     DEPENDING ON PIT-INV-TABLE-COUNT
001200                     ASCENDING KEY IS PIT-TBL-COMP-ID
001300                     INDEXED BY PIT-INV-IDX.
001400         10  PIT-TBL-COMP-ID            PIC X(08).
001500         10  PIT-TBL-QTY                PIC S9(05) COMP-3.
001600         10  PIT-TBL-PRICE              PIC S9(07)V99 COMP-3.
001700 01  PIT-INV-TABLE-COUNT                PIC S9(8) COMP SYNC
001800                                         VALUE 0.
