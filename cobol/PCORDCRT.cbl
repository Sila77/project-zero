000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCORDCRT.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  MIDSTATE COMPUTER SUPPLY - DP DEPT.
000500 DATE-WRITTEN.  08/04/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    REMARKS.
001100*
001200*    PCORDCRT READS THE CART-ITEMS FILE, WHICH ARRIVES SORTED AND
001300*    GROUPED BY CART/ORDER ID (ONE OR MORE LINES PER ORDER -
001400*    COMPONENT LINES OR BUILD LINES WITH A SNAPSHOT OF THE BUILD'S
001500*    PARTS), AND TURNS EACH GROUP INTO A PRICED ORDER.  THE GROUP
001600*    IS HELD ON LINE-ORDER-ID THE SAME WAY A CONTROL-BREAK PROGRAM
001700*    HOLDS ON THE BREAK FIELD WHILE DETAIL LINES ARE COLLECTED.
001710*    THEN CALLS PCEXPLOD TO EXPAND BUILD LINES INTO PER-
001800*    COMPONENT REQUIRED QUANTITIES, THEN CHECKS EACH REQUIREMENT
001900*    AGAINST THE IN-MEMORY INVENTORY TABLE (LOADED FROM INVENTORY,
002000*    WHICH ARRIVES IN COMP-ID SEQUENCE).  THE FIRST SHORTAGE FOUND
002100*    REJECTS THE WHOLE ORDER.  ACCEPTED ORDERS ARE PRICED AND
002200*    WRITTEN TO ORDERS AS PENDING_PAYMENT / PENDING.
002300*
002400******************************************************************
002500*    CHANGE LOG.
002600*
002700*    08/04/91  RHH  ORIGINAL PROGRAM.
002800*    09/23/91  DLK  STOCK CHECK NOW CALLS PCEXPLOD FOR BUILDS.
002900*    01/22/98  RHH  Y2K REVIEW - ORD-DATE IS FULL 8-DIGIT CCYYMMDD
003000*    06/02/04  JAT  RUN TOTALS NOW PRINTED ON SYSOUT AT EOJ.
003100*    09/30/13  MRQ  TICKET DP-2960 - TAX RATE MOVED TO A WORKING-
003200*                   STORAGE CONSTANT PENDING A RATE TABLE.
003210*    04/18/16  JAT  TICKET SR-1877 - EMPTY CART-ITEMS FILE WAS
003220*                   BUILDING THE ABEND MESSAGE BUT NEVER ACTUALLY
003230*                   ABENDING - JOB FELL THROUGH AND PRINTED A
003240*                   ZERO-ORDER RUN TOTAL LIKE A CLEAN NIGHT.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-390.
003700 OBJECT-COMPUTER.   IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CART-ITEMS ASSIGN TO UT-S-CARTITM
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS  IS WS-CARTITM-STATUS.
004500
004600     SELECT INVENTORY ASSIGN TO UT-S-INVMSTR
004620         ORGANIZATION IS INDEXED
004640         ACCESS MODE   IS SEQUENTIAL
004660         RECORD KEY    IS PIV-INV-COMP-ID
004800         FILE STATUS   IS WS-INVMSTR-STATUS.
004900
005000     SELECT ORDERS-OUT ASSIGN TO UT-S-ORDROUT
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS  IS WS-ORDROUT-STATUS.
005300
005400     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS  IS WS-SYSOUT-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100 FD  CART-ITEMS
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 1060 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS PLN-LINE-ITEM-RECORD.
006700 COPY PCLINEIT.
006800*
006900 FD  INVENTORY
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 24 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS PIV-INVENTORY-RECORD.
007500 COPY PCINVMST.
007600*
007700 FD  ORDERS-OUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 160 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS POR-ORDER-RECORD.
008300 COPY PCORDHDR.
008400*
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 132 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYS-REJECT-LINE.
009100 01  SYS-REJECT-LINE                    PIC X(132).
009200*
009300 WORKING-STORAGE SECTION.
009400*
009500 01  FILE-STATUS-CODES.
009600     05  WS-CARTITM-STATUS              PIC X(02) VALUE SPACES.
009700     05  WS-INVMSTR-STATUS              PIC X(02) VALUE SPACES.
009800     05  WS-ORDROUT-STATUS              PIC X(02) VALUE SPACES.
009900     05  WS-SYSOUT-STATUS               PIC X(02) VALUE SPACES.
010000     05  FILLER                         PIC X(02) VALUE SPACES.
010100*
010200     COPY PCSWTCH.
010300     COPY PCCURDT.
010400     COPY PCINVTBL.
010450*
010460 01  WS-INVENTORY-SEARCH-FIELDS.
010470     05  WS-INV-SEARCH-ID               PIC X(08) VALUE SPACES.
010480     05  PIT-INV-FOUND-SW               PIC X(01) VALUE 'N'.
010490         88  PIT-INV-FOUND                  VALUE 'Y'.
010495     05  FILLER                         PIC X(02) VALUE SPACES.
010500*
010600 01  WS-HOLD-FIELDS.
010700     05  WS-HOLD-ORDER-ID               PIC X(08) VALUE SPACES.
010750     05  WS-HOLD-ORDER-ID-PARTS REDEFINES WS-HOLD-ORDER-ID.
010760         10  WS-HOLD-ORDER-BATCH        PIC X(02).
010770         10  WS-HOLD-ORDER-SEQ          PIC X(06).
010800     05  WS-END-OF-GROUP-SW             PIC X(01) VALUE 'N'.
010900         88  WS-END-OF-GROUP                VALUE 'Y'.
011000     05  FILLER                         PIC X(02) VALUE SPACES.
011100*
011200 01  WS-GROUP-BUILD-FIELDS.
011300     05  WS-GROUP-SUBTOTAL              PIC S9(9)V99 COMP-3.
011400     05  WS-GROUP-TAX                   PIC S9(9)V99 COMP-3.
011500     05  WS-GROUP-TOTAL                 PIC S9(9)V99 COMP-3.
011550     05  WS-GROUP-TOTAL-CENTS REDEFINES WS-GROUP-TOTAL
011560                                         PIC S9(11) COMP-3.
011600     05  WS-TAX-RATE                    PIC SV9(4) COMP-3
011700                                         VALUE 0.0000.
011800     05  WS-REJECT-SW                   PIC X(01) VALUE 'N'.
011900         88  WS-ORDER-REJECTED              VALUE 'Y'.
012000     05  WS-REJECT-COMP-ID              PIC X(08) VALUE SPACES.
012100     05  WS-SHORT-IDX                   PIC S9(4) COMP SYNC.
012200     05  FILLER                         PIC X(02) VALUE SPACES.
012300*
012400     COPY PCEXPLLK.
012500*
012600 01  WS-MSG-WORK                        PIC X(100).
012700*
012900 01  ABEND-REASON                       PIC X(40) VALUE SPACES.
013000*
013100 PROCEDURE DIVISION.
013200*
013300 000-HOUSEKEEPING.
013350     ACCEPT PCB-CURRENT-DATE FROM DATE YYYYMMDD.
013400     PERFORM 800-OPEN-FILES      THRU 800-EXIT.
013500     PERFORM 900-LOAD-INVENTORY  THRU 900-EXIT.
013600     PERFORM 910-READ-CART-ITEM  THRU 910-EXIT.
013700     IF PCB-NO-MORE-DATA
013800         MOVE SPACES TO ABEND-REASON
013900         MOVE 'EMPTY CART-ITEMS FILE' TO ABEND-REASON
013950         GO TO 1000-ABEND-RTN
014000     END-IF.
014100 000-EXIT.
014200     EXIT.
014300*
014400 100-MAINLINE.
014500     MOVE PLN-LINE-ORDER-ID TO WS-HOLD-ORDER-ID.
014600     PERFORM 200-BUILD-GROUP THRU 200-EXIT
014700         UNTIL PCB-NO-MORE-DATA.
014800 100-EXIT.
014900     EXIT.
015000*
015100 999-CLEANUP.
015200     PERFORM 810-WRITE-RUN-TOTALS THRU 810-EXIT.
015300     PERFORM 850-CLOSE-FILES      THRU 850-EXIT.
015400     MOVE +0 TO RETURN-CODE.
015500     GOBACK.
015600 999-EXIT.
015700     EXIT.
015800*
015900 200-BUILD-GROUP.
016000     MOVE 0 TO EXP-LINE-COUNT.
016100     MOVE 'N' TO WS-END-OF-GROUP-SW.
016200     MOVE 0 TO WS-GROUP-SUBTOTAL.
016400     PERFORM 210-ACCUMULATE-LINE THRU 210-EXIT
016500         UNTIL WS-END-OF-GROUP OR PCB-NO-MORE-DATA.
016600     PERFORM 220-VALIDATE-GROUP THRU 220-EXIT.
016700 200-EXIT.
016800     EXIT.
016900*
017000 210-ACCUMULATE-LINE.
017100     ADD 1 TO PCB-RECORDS-READ.
017200     ADD 1 TO EXP-LINE-COUNT.
017300     IF EXP-LINE-COUNT <= 400
017350         MOVE PLN-LINE-ITEM-RECORD
017360             TO EXP-LINE-RECORD(EXP-LINE-COUNT)
017500         COMPUTE WS-GROUP-SUBTOTAL ROUNDED =
017600             WS-GROUP-SUBTOTAL +
017700             (PLN-LINE-UNIT-PRICE * PLN-LINE-QTY)
017800     END-IF.
017900     PERFORM 910-READ-CART-ITEM THRU 910-EXIT.
018000     IF PCB-NO-MORE-DATA
018050        OR PLN-LINE-ORDER-ID NOT = WS-HOLD-ORDER-ID
018100         MOVE 'Y' TO WS-END-OF-GROUP-SW
018200     END-IF.
018300 210-EXIT.
018400     EXIT.
018500*
018600 220-VALIDATE-GROUP.
018700     MOVE 'N' TO WS-REJECT-SW.
018800     MOVE SPACES TO WS-REJECT-COMP-ID.
018900     IF EXP-LINE-COUNT = 0
019000         MOVE 'Y' TO WS-REJECT-SW
019100         MOVE 'ORDER CANNOT BE CREATED FROM AN EMPTY CART'
019200                                     TO WS-MSG-WORK
019300         PERFORM 800-WRITE-REJECT THRU 800-W-EXIT
019350         ADD 1 TO PCB-ORDERS-REJECTED
019360         GO TO 220-EXIT
019400     ELSE
019500         CALL 'PCEXPLOD' USING EXP-LINE-COUNT
019600                               EXP-LINE-TABLE
019700                               EXP-REQMT-COUNT
019800                               EXP-REQMT-TABLE
019900                               EXP-RETURN-CODE
020000         PERFORM 230-CHECK-STOCK THRU 230-EXIT
020100             VARYING WS-SHORT-IDX FROM 1 BY 1
020200                 UNTIL WS-SHORT-IDX > EXP-REQMT-COUNT
020300                    OR WS-ORDER-REJECTED
020400     END-IF.
020500     IF WS-ORDER-REJECTED
020600         ADD 1 TO PCB-ORDERS-REJECTED
020700     ELSE
020800         PERFORM 240-POST-COMMITTED-STOCK THRU 240-EXIT
020900             VARYING WS-SHORT-IDX FROM 1 BY 1
021000                 UNTIL WS-SHORT-IDX > EXP-REQMT-COUNT
021100         PERFORM 250-WRITE-ORDER THRU 250-EXIT
021200     END-IF.
021300 220-EXIT.
021400     EXIT.
021500*
021600 230-CHECK-STOCK.
021700     MOVE 'N' TO PIT-INV-FOUND-SW.
021800     MOVE EXP-REQMT-COMP-ID(WS-SHORT-IDX) TO WS-INV-SEARCH-ID.
021900     PERFORM 950-FIND-INVENTORY THRU 950-EXIT.
022000     IF NOT PIT-INV-FOUND
022100         IF EXP-REQMT-QTY(WS-SHORT-IDX) > 0
022200             MOVE 'Y' TO WS-REJECT-SW
022250             MOVE EXP-REQMT-COMP-ID(WS-SHORT-IDX)
022260                 TO WS-REJECT-COMP-ID
022400         END-IF
022500     ELSE
022600         IF PIT-TBL-QTY(PIT-INV-IDX) < EXP-REQMT-QTY(WS-SHORT-IDX)
022700             MOVE 'Y' TO WS-REJECT-SW
022750             MOVE EXP-REQMT-COMP-ID(WS-SHORT-IDX)
022760                 TO WS-REJECT-COMP-ID
022900         END-IF
023000     END-IF.
023100     IF WS-ORDER-REJECTED
023200         STRING 'ORDER ' WS-HOLD-ORDER-ID
023300                ' REJECTED - INSUFFICIENT STOCK FOR COMPONENT '
023400                WS-REJECT-COMP-ID
023500                DELIMITED BY SIZE INTO WS-MSG-WORK
023600         PERFORM 800-WRITE-REJECT THRU 800-W-EXIT
023700     END-IF.
023800 230-EXIT.
023900     EXIT.
024000*
024100 240-POST-COMMITTED-STOCK.
024200     MOVE 'N' TO PIT-INV-FOUND-SW.
024300     MOVE EXP-REQMT-COMP-ID(WS-SHORT-IDX) TO WS-INV-SEARCH-ID.
024400     PERFORM 950-FIND-INVENTORY THRU 950-EXIT.
024500     IF PIT-INV-FOUND
024600         SUBTRACT EXP-REQMT-QTY(WS-SHORT-IDX)
024700             FROM PIT-TBL-QTY(PIT-INV-IDX)
024800     END-IF.
024900 240-EXIT.
025000     EXIT.
025100*
025200 250-WRITE-ORDER.
025300     COMPUTE WS-GROUP-TAX ROUNDED =
025400         WS-GROUP-SUBTOTAL * WS-TAX-RATE.
025500     COMPUTE WS-GROUP-TOTAL = WS-GROUP-SUBTOTAL + WS-GROUP-TAX.
025600     MOVE SPACES TO POR-ORDER-RECORD.
025700     MOVE WS-HOLD-ORDER-ID  TO POR-ORD-ID.
025800     MOVE WS-GROUP-SUBTOTAL TO POR-ORD-SUBTOTAL.
025900     MOVE WS-GROUP-TAX      TO POR-ORD-TAX.
026000     MOVE WS-GROUP-TOTAL    TO POR-ORD-TOTAL.
026100     MOVE 'THB' TO POR-ORD-CURRENCY.
026200     MOVE 'PP'  TO POR-ORD-STATUS.
026300     MOVE 'PE'  TO POR-ORD-PAY-STATUS.
026400     MOVE PCB-CURRENT-DATE TO POR-ORD-DATE.
026500     WRITE POR-ORDER-RECORD.
026600     ADD 1 TO PCB-ORDERS-CREATED.
026700     ADD WS-GROUP-TOTAL TO PCB-ORDER-TOTAL-VALUE.
026800 250-EXIT.
026900     EXIT.
027000*
027100 800-WRITE-REJECT.
027200     MOVE SPACES TO SYS-REJECT-LINE.
027300     MOVE WS-MSG-WORK TO SYS-REJECT-LINE.
027400     WRITE SYS-REJECT-LINE.
027500 800-W-EXIT.
027600     EXIT.
027700*
027800 800-OPEN-FILES.
027900     OPEN INPUT  CART-ITEMS INVENTORY.
028000     OPEN OUTPUT ORDERS-OUT SYSOUT.
028100 800-EXIT.
028200     EXIT.
028300*
028400 850-CLOSE-FILES.
028500     CLOSE CART-ITEMS INVENTORY ORDERS-OUT SYSOUT.
028600 850-EXIT.
028700     EXIT.
028800*
028900 810-WRITE-RUN-TOTALS.
029000     MOVE SPACES TO SYS-REJECT-LINE.
029100     STRING 'ORDERS CREATED: ' PCB-ORDERS-CREATED
029200            '  ORDERS REJECTED: ' PCB-ORDERS-REJECTED
029300            DELIMITED BY SIZE INTO SYS-REJECT-LINE.
029400     WRITE SYS-REJECT-LINE.
029500 810-EXIT.
029600     EXIT.
029700*
029800 900-LOAD-INVENTORY.
029900     MOVE 0 TO PIT-INV-TABLE-COUNT.
030000     READ INVENTORY
030100         AT END MOVE 'DONE' TO WS-INVMSTR-STATUS.
030200     PERFORM 901-LOAD-ONE-INVENTORY THRU 901-EXIT
030300         UNTIL WS-INVMSTR-STATUS = 'DONE'.
030400 900-EXIT.
030500     EXIT.
030600*
030700 901-LOAD-ONE-INVENTORY.
030800     ADD 1 TO PIT-INV-TABLE-COUNT.
030900     MOVE PIV-INV-COMP-ID TO PIT-TBL-COMP-ID(PIT-INV-TABLE-COUNT).
031000     MOVE PIV-INV-QTY     TO PIT-TBL-QTY(PIT-INV-TABLE-COUNT).
031100     MOVE PIV-INV-PRICE   TO PIT-TBL-PRICE(PIT-INV-TABLE-COUNT).
031200     READ INVENTORY
031300         AT END MOVE 'DONE' TO WS-INVMSTR-STATUS.
031400 901-EXIT.
031500     EXIT.
031600*
031700 910-READ-CART-ITEM.
031800     READ CART-ITEMS
031900         AT END MOVE 'N' TO PCB-MORE-DATA-SW
031950                GO TO 910-EXIT.
032000 910-EXIT.
032100     EXIT.
032200*
032300 950-FIND-INVENTORY.
032400     IF PIT-INV-TABLE-COUNT > 0
032500         SEARCH ALL PIT-INV-TABLE-ENTRY
032600             AT END
032700                 MOVE 'N' TO PIT-INV-FOUND-SW
032800             WHEN PIT-TBL-COMP-ID(PIT-INV-IDX) = WS-INV-SEARCH-ID
032900                 MOVE 'Y' TO PIT-INV-FOUND-SW
033000         END-SEARCH
033100     END-IF.
033200 950-EXIT.
033300     EXIT.
033400*
033500 1000-ABEND-RTN.
033600     DISPLAY 'PCORDCRT ABENDING - ' ABEND-REASON.
033700     MOVE +16 TO RETURN-CODE.
033800     GOBACK.
