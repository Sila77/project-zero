000100******************************************************************
000200*    PCLKPTBL  -  LOOKUP RECORD LAYOUT (SOCKETS, RAM TYPES,      *
000300*    FORM FACTORS, STORAGE INTERFACES).  32-BYTE FIXED RECORD.   *
000400******************************************************************
000500 01  PLK-LOOKUP-RECORD.
000600     05  PLK-LKP-ID                     PIC X(08).
000700     05  PLK-LKP-NAME                   PIC X(20).
000800     05  FILLER                         PIC X(04).
