000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCSALES.
000300 AUTHOR.        L M OSEI.
000400 INSTALLATION.  MIDSTATE COMPUTER SUPPLY - DP DEPT.
000500 DATE-WRITTEN.  03/15/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    REMARKS.
001100*
001200*    PCSALES PRINTS THE SALES DASHBOARD REPORT FOR MANAGEMENT.
001300*    A ONE-RECORD CONTROL CARD SUPPLIES THE REPORTING DATE RANGE
001400*    (START/END, BOTH CCYYMMDD).  THE ORDER FILE IS READ IN
001500*    ASCENDING ORD-ID SEQUENCE (THE FILE IS THE SAME INDEXED
001600*    DATA SET PCORDSTA MAINTAINS) AND EVERY ORDER WHOSE ORD-DATE
001700*    FALLS IN THE RANGE IS PRINTED AS ONE DETAIL LINE AND ADDED
001800*    TO THE RUN'S CONTROL TOTALS - ORDER COUNT, SALES AMOUNT AND
001900*    A COUNT PER STATUS CODE.  SALES AMOUNT ONLY ACCUMULATES
002000*    ORDERS WHOSE PAYMENT STATUS SHOWS MONEY WAS ACTUALLY
002100*    COLLECTED (COMPLETED OR REFUNDED) - THE ORDER COUNT AND THE
002200*    PER-STATUS COUNTS COVER EVERY ORDER IN THE RANGE SO A
002300*    MANAGER CAN ALSO SEE PENDING/REJECTED VOLUME.
002400*
002500******************************************************************
002600*    CHANGE LOG.
002700*
002800*    03/15/94  LMO  ORIGINAL PROGRAM.
002900*    01/25/98  LMO  Y2K REVIEW - CONTROL CARD DATES ARE ALREADY
003000*                   FOUR-DIGIT YEAR (CCYYMMDD).  NO CHANGE.
003100*    08/09/02  JAT  TICKET SR-1502 - ADDED THE PER-STATUS COUNT
003200*                   BLOCK AT THE BOTTOM OF THE REPORT - THE DESK
003300*                   WAS RE-KEYING THIS BY HAND FROM THE DETAIL
003400*                   LINES EVERY MONTH-END.
003500*    05/02/11  MRQ  TICKET DP-2603 - SALES AMOUNT NOW EXCLUDES
003600*                   ORDERS THAT NEVER COLLECTED PAYMENT (STILL
003700*                   PENDING, CANCELLED, ETC).  PREVIOUSLY SUMMED
003800*                   THE ORDER TOTAL OF EVERY ORDER IN RANGE.
003810*    04/18/16  JAT  TICKET SR-1877 - ABEND ON AN EMPTY ORDERS FILE
003820*                   INSTEAD OF PRINTING A REPORT THAT LOOKS RIGHT
003830*                   BUT SHOWS ZERO ORDERS FOR THE WHOLE PERIOD.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CONTROL-CARD ASSIGN TO UT-S-CTLCARD
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS  IS WS-CTLCARD-STATUS.
005100     SELECT ORDERS ASSIGN TO UT-S-ORDROUT
005200         ORGANIZATION IS INDEXED
005300         ACCESS MODE   IS SEQUENTIAL
005400         RECORD KEY    IS POR-ORD-ID
005500         FILE STATUS   IS WS-ORDMSTR-STATUS.
005600     SELECT SALES-REPORT ASSIGN TO UT-S-SALESRP
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS  IS WS-SALESRP-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  CONTROL-CARD
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 80 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS CC-CONTROL-RECORD.
006800 01  CC-CONTROL-RECORD.
006900     05  CC-START-DATE                  PIC 9(08).
007000     05  CC-END-DATE                    PIC 9(08).
007100     05  FILLER                         PIC X(64).
007200*
007300 FD  ORDERS
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 160 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS POR-ORDER-RECORD.
007900     COPY PCORDHDR.
008000*
008100 FD  SALES-REPORT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 132 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SRP-PRINT-LINE.
008700 01  SRP-PRINT-LINE                     PIC X(132).
008800*
008900 WORKING-STORAGE SECTION.
009000*
009100 01  FILE-STATUS-CODES.
009200     05  WS-CTLCARD-STATUS              PIC X(02).
009300     05  WS-ORDMSTR-STATUS              PIC X(02).
009400     05  WS-SALESRP-STATUS              PIC X(02).
009500     05  FILLER                         PIC X(06).
009600*
009700     COPY PCSWTCH.
009800*
009900 01  WS-RUN-PARMS.
010000     05  WS-PARM-START-DATE             PIC 9(08).
010100     05  WS-PARM-START-DATE-PARTS
010200             REDEFINES WS-PARM-START-DATE.
010300         10  WS-PARM-START-CC           PIC 9(02).
010400         10  WS-PARM-START-YY           PIC 9(02).
010500         10  WS-PARM-START-MM           PIC 9(02).
010600         10  WS-PARM-START-DD           PIC 9(02).
010700     05  WS-PARM-END-DATE               PIC 9(08).
010800     05  FILLER                         PIC X(04).
010900*
011000 01  WS-REPORT-CONTROLS.
011100     05  WS-PAGE-COUNT                  PIC S9(03) COMP-3
011200                                            VALUE ZERO.
011300     05  WS-LINES-PER-PAGE              PIC S9(02) COMP-3
011400                                            VALUE +50.
011500     05  WS-LINES-USED                  PIC S9(02) COMP-3
011600                                            VALUE +51.
011700     05  WS-STAT-IDX                    PIC S9(04) COMP SYNC
011800                                            VALUE ZERO.
011850     05  FILLER                         PIC X(01) VALUE SPACES.
011900*
012000 01  WS-DASHBOARD-TOTALS.
012100     05  WS-ORDER-COUNT                 PIC S9(07) COMP-3
012200                                            VALUE ZERO.
012300     05  WS-SALES-AMOUNT                PIC S9(09)V99 COMP-3
012400                                            VALUE ZERO.
012500     05  WS-STATUS-COUNT-TBL
012600             OCCURS 11 TIMES
012700             PIC S9(05) COMP-3.
012750     05  FILLER                         PIC X(01) VALUE SPACES.
012800*
013000*    STATUS NAMES ARE CARRIED AS LITERALS SO THE PRINT LOOP CAN
013100*    PULL BOTH THE NAME AND THE COUNT BY THE SAME SUBSCRIPT - THE
013200*    ORDER OF THE 11 ENTRIES MUST MATCH THE EVALUATE IN
013300*    300-ACCUMULATE-TOTALS EXACTLY.
013400 01  WS-STATUS-NAMES-LIT.
013500     05  FILLER  PIC X(20) VALUE 'PENDING PAYMENT'.
013600     05  FILLER  PIC X(20) VALUE 'PROCESSING'.
013700     05  FILLER  PIC X(20) VALUE 'SHIPPED'.
013800     05  FILLER  PIC X(20) VALUE 'COMPLETED'.
013900     05  FILLER  PIC X(20) VALUE 'CANCELLED'.
014000     05  FILLER  PIC X(20) VALUE 'REJECTED SLIP'.
014100     05  FILLER  PIC X(20) VALUE 'DELIVERY FAILED'.
014200     05  FILLER  PIC X(20) VALUE 'RETURNED TO SENDER'.
014300     05  FILLER  PIC X(20) VALUE 'REFUND REQUESTED'.
014400     05  FILLER  PIC X(20) VALUE 'REFUNDED'.
014500     05  FILLER  PIC X(20) VALUE 'REFUND REJECTED'.
014600 01  WS-STATUS-NAMES-TBL REDEFINES WS-STATUS-NAMES-LIT.
014700     05  WS-STATUS-NAME  OCCURS 11 TIMES  PIC X(20).
014800*
014900 01  ABEND-REASON                       PIC X(40) VALUE SPACES.
015000*
015100* PROGRAM REPORT LINES.
015200*
015300 01  HL-HEADER-1.
015400     05  FILLER            PIC X(01)  VALUE SPACES.
015500     05  FILLER            PIC X(26)
015600                  VALUE 'MIDSTATE COMPUTER SUPPLY'.
015700     05  FILLER            PIC X(04)  VALUE SPACES.
015800     05  FILLER            PIC X(20)  VALUE 'SALES DASHBOARD RPT'.
015900     05  FILLER            PIC X(04)  VALUE SPACES.
016000     05  FILLER            PIC X(06)  VALUE 'PAGE  '.
016100     05  RPT-PAGE-NO       PIC ZZZ9.
016200     05  FILLER            PIC X(67)  VALUE SPACES.
016300*
016400 01  HL-HEADER-2.
016500     05  FILLER            PIC X(01)  VALUE SPACES.
016600     05  FILLER            PIC X(11)  VALUE 'FOR DATES '.
016700     05  RPT-START-DATE    PIC 9(08).
016800     05  FILLER            PIC X(03)  VALUE ' TO'.
016900     05  FILLER            PIC X(01)  VALUE SPACES.
017000     05  RPT-END-DATE      PIC 9(08).
017100     05  FILLER            PIC X(100) VALUE SPACES.
017200*
017300 01  HL-HEADER-3.
017400     05  FILLER            PIC X(01)  VALUE SPACES.
017500     05  FILLER            PIC X(08)  VALUE 'ORDER ID'.
017600     05  FILLER            PIC X(03)  VALUE SPACES.
017700     05  FILLER            PIC X(10)  VALUE 'ORDER DATE'.
017800     05  FILLER            PIC X(02)  VALUE SPACES.
017900     05  FILLER            PIC X(30)  VALUE 'CUSTOMER EMAIL'.
018000     05  FILLER            PIC X(02)  VALUE SPACES.
018100     05  FILLER            PIC X(02)  VALUE 'ST'.
018200     05  FILLER            PIC X(03)  VALUE SPACES.
018300     05  FILLER            PIC X(03)  VALUE 'CUR'.
018400     05  FILLER            PIC X(03)  VALUE SPACES.
018500     05  FILLER            PIC X(13)  VALUE 'ORDER TOTAL'.
018600     05  FILLER            PIC X(52)  VALUE SPACES.
018700*
018800 01  DL-DETAIL.
018900     05  FILLER            PIC X(05)  VALUE SPACES.
019000     05  DL-ORDER-ID       PIC X(08).
019100     05  FILLER            PIC X(03)  VALUE SPACES.
019200     05  DL-ORDER-DATE     PIC 9(08).
019300     05  FILLER            PIC X(02)  VALUE SPACES.
019400     05  DL-CUST-EMAIL     PIC X(30).
019500     05  FILLER            PIC X(02)  VALUE SPACES.
019600     05  DL-STATUS         PIC X(02).
019700     05  FILLER            PIC X(03)  VALUE SPACES.
019800     05  DL-CURRENCY       PIC X(03).
019900     05  FILLER            PIC X(02)  VALUE SPACES.
020000     05  DL-ORDER-TOTAL    PIC Z,ZZZ,ZZ9.99-.
020100     05  FILLER            PIC X(51)  VALUE SPACES.
020200*
020300 01  GTL-REPORT-TOTALS.
020400     05  FILLER            PIC X(05)  VALUE SPACES.
020500     05  FILLER            PIC X(25)
020600                  VALUE 'TOTAL ORDERS IN RANGE'.
020700     05  GTL-ORDER-COUNT   PIC ZZZ,ZZ9.
020800     05  FILLER            PIC X(05)  VALUE SPACES.
020900     05  FILLER            PIC X(22)
021000                  VALUE 'TOTAL SALES AMOUNT'.
021100     05  GTL-SALES-AMOUNT  PIC Z,ZZZ,ZZZ,ZZ9.99-.
021200     05  FILLER            PIC X(51)  VALUE SPACES.
021300*
021400 01  SL-STATUS-LINE.
021500     05  FILLER            PIC X(10)  VALUE SPACES.
021600     05  FILLER            PIC X(06)  VALUE 'STATUS'.
021700     05  FILLER            PIC X(02)  VALUE SPACES.
021800     05  SL-STATUS-NAME    PIC X(20).
021900     05  FILLER            PIC X(03)  VALUE SPACES.
022000     05  FILLER            PIC X(06)  VALUE 'COUNT '.
022100     05  SL-STATUS-COUNT   PIC ZZZ,ZZ9.
022200     05  FILLER            PIC X(78)  VALUE SPACES.
022300*
022400 PROCEDURE DIVISION.
022500*
022600 000-HOUSEKEEPING.
022700     PERFORM 800-OPEN-FILES      THRU 800-EXIT.
022800     PERFORM 910-READ-CONTROL-CARD THRU 910-EXIT.
022810     PERFORM 920-READ-ORDER      THRU 920-EXIT.
022820     IF PCB-NO-MORE-DATA
022830         MOVE 'ORDERS FILE EMPTY' TO ABEND-REASON
022840         GO TO 1000-ABEND-RTN.
023000 000-EXIT.
023100     EXIT.
023200*
023300 100-MAINLINE.
023400     PERFORM 200-PROCESS-ORDER  THRU 200-EXIT
023500         UNTIL PCB-NO-MORE-DATA.
023600 100-EXIT.
023700     EXIT.
023800*
023900 999-CLEANUP.
024000     PERFORM 500-PRINT-TOTALS   THRU 500-EXIT.
024100     PERFORM 850-CLOSE-FILES    THRU 850-EXIT.
024200     MOVE +0 TO RETURN-CODE.
024300     GOBACK.
024400 999-EXIT.
024500     EXIT.
024600*
024700 200-PROCESS-ORDER.
024800     IF POR-ORD-DATE NOT < WS-PARM-START-DATE
024900         AND POR-ORD-DATE NOT > WS-PARM-END-DATE
025000             PERFORM 300-ACCUMULATE-TOTALS THRU 300-EXIT
025100             PERFORM 350-PRINT-DETAIL      THRU 350-EXIT
025200     END-IF.
025300     PERFORM 920-READ-ORDER THRU 920-EXIT.
025400 200-EXIT.
025500     EXIT.
025600*
025700 300-ACCUMULATE-TOTALS.
025800     ADD 1 TO WS-ORDER-COUNT.
025900     EVALUATE TRUE
026000         WHEN POR-STAT-PENDING-PAYMENT
026100             MOVE 1  TO WS-STAT-IDX
026200         WHEN POR-STAT-PROCESSING
026300             MOVE 2  TO WS-STAT-IDX
026400         WHEN POR-STAT-SHIPPED
026500             MOVE 3  TO WS-STAT-IDX
026600         WHEN POR-STAT-COMPLETED
026700             MOVE 4  TO WS-STAT-IDX
026800         WHEN POR-STAT-CANCELLED
026900             MOVE 5  TO WS-STAT-IDX
027000         WHEN POR-STAT-REJECTED-SLIP
027100             MOVE 6  TO WS-STAT-IDX
027200         WHEN POR-STAT-DELIVERY-FAILED
027300             MOVE 7  TO WS-STAT-IDX
027400         WHEN POR-STAT-RETURNED-TO-SENDER
027500             MOVE 8  TO WS-STAT-IDX
027600         WHEN POR-STAT-REFUND-REQUESTED
027700             MOVE 9  TO WS-STAT-IDX
027800         WHEN POR-STAT-REFUNDED
027900             MOVE 10 TO WS-STAT-IDX
028000         WHEN POR-STAT-REFUND-REJECTED
028100             MOVE 11 TO WS-STAT-IDX
028200     END-EVALUATE.
028300     ADD 1 TO WS-STATUS-COUNT-TBL (WS-STAT-IDX).
028400     IF POR-PAY-COMPLETED OR POR-PAY-REFUNDED
028500         ADD POR-ORD-TOTAL TO WS-SALES-AMOUNT
028600     END-IF.
028700 300-EXIT.
028800     EXIT.
028900*
029000 350-PRINT-DETAIL.
029100     IF WS-LINES-USED NOT < WS-LINES-PER-PAGE
029200         PERFORM 955-HEADINGS THRU 955-EXIT
029300     END-IF.
029400     MOVE POR-ORD-ID       TO DL-ORDER-ID.
029500     MOVE POR-ORD-DATE     TO DL-ORDER-DATE.
029600     MOVE POR-ORD-EMAIL    TO DL-CUST-EMAIL.
029700     MOVE POR-ORD-STATUS   TO DL-STATUS.
029800     MOVE POR-ORD-CURRENCY TO DL-CURRENCY.
029900     MOVE POR-ORD-TOTAL    TO DL-ORDER-TOTAL.
030000     WRITE SRP-PRINT-LINE FROM DL-DETAIL
030100         AFTER ADVANCING 1 LINE.
030200     ADD 1 TO WS-LINES-USED.
030300     MOVE SPACES TO DL-DETAIL.
030400 350-EXIT.
030500     EXIT.
030600*
030700 500-PRINT-TOTALS.
030800     MOVE WS-ORDER-COUNT   TO GTL-ORDER-COUNT.
030900     MOVE WS-SALES-AMOUNT  TO GTL-SALES-AMOUNT.
031000     WRITE SRP-PRINT-LINE FROM GTL-REPORT-TOTALS
031100         AFTER ADVANCING 2 LINES.
031200     PERFORM 510-PRINT-STATUS-COUNTS THRU 510-EXIT
031300         VARYING WS-STAT-IDX FROM 1 BY 1
031400             UNTIL WS-STAT-IDX > 11.
031500 500-EXIT.
031600     EXIT.
031700*
031800 510-PRINT-STATUS-COUNTS.
031900     MOVE WS-STATUS-NAME (WS-STAT-IDX)       TO SL-STATUS-NAME.
032000     MOVE WS-STATUS-COUNT-TBL (WS-STAT-IDX)  TO SL-STATUS-COUNT.
032100     WRITE SRP-PRINT-LINE FROM SL-STATUS-LINE
032200         AFTER ADVANCING 1 LINE.
032300 510-EXIT.
032400     EXIT.
032500*
032600 800-OPEN-FILES.
032700     OPEN INPUT  CONTROL-CARD.
032800     OPEN INPUT  ORDERS.
032900     OPEN OUTPUT SALES-REPORT.
033000 800-EXIT.
033100     EXIT.
033200*
033300 850-CLOSE-FILES.
033400     CLOSE CONTROL-CARD ORDERS SALES-REPORT.
033500 850-EXIT.
033600     EXIT.
033700*
033800 910-READ-CONTROL-CARD.
033900     READ CONTROL-CARD
034000         AT END
034100             DISPLAY 'PCSALES - CONTROL CARD MISSING'
034200             MOVE 'NO DATE RANGE CONTROL CARD SUPPLIED'
034300                 TO ABEND-REASON
034400             GO TO 1000-ABEND-RTN
034500     END-READ.
034600     MOVE CC-START-DATE TO WS-PARM-START-DATE.
034700     MOVE CC-END-DATE   TO WS-PARM-END-DATE.
034800     MOVE WS-PARM-START-DATE TO RPT-START-DATE.
034900     MOVE WS-PARM-END-DATE   TO RPT-END-DATE.
035000 910-EXIT.
035100     EXIT.
035200*
035300 920-READ-ORDER.
035400     READ ORDERS
035500         AT END MOVE 'N' TO PCB-MORE-DATA-SW
035510                GO TO 920-EXIT.
035600 920-EXIT.
035700     EXIT.
035800*
035900 955-HEADINGS.
036000     ADD 1 TO WS-PAGE-COUNT.
036100     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
036200     WRITE SRP-PRINT-LINE FROM HL-HEADER-1
036300         AFTER ADVANCING PAGE.
036400     WRITE SRP-PRINT-LINE FROM HL-HEADER-2
036500         AFTER ADVANCING 2 LINES.
036600     WRITE SRP-PRINT-LINE FROM HL-HEADER-3
036700         AFTER ADVANCING 2 LINES.
036800     MOVE 5 TO WS-LINES-USED.
036900 955-EXIT.
037000     EXIT.
037100*
037200 1000-ABEND-RTN.
037300     DISPLAY 'PCSALES ABENDING - ' ABEND-REASON.
037400     MOVE +16 TO RETURN-CODE.
037500     GOBACK.
