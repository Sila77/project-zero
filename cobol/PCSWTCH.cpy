000100******************************************************************
000200*    PCSWTCH  -  SHARED SWITCHES, COUNTERS AND ACCUMULATORS      *
000300*    COPIED INTO EVERY PC-BUILD PROGRAM SO THE RUN CONTROL       *
000400*    FIELDS LOOK THE SAME FROM ONE PROGRAM TO THE NEXT.          *
000500******************************************************************
000600 01  PCB-FLAGS-AND-SWITCHES.
000700     05  PCB-MORE-DATA-SW           PIC X(01) VALUE 'Y'.
000800         88  PCB-NO-MORE-DATA               VALUE 'N'.
000900         88  PCB-MORE-DATA                   VALUE 'Y'.
001000     05  PCB-MORE-EVENTS-SW         PIC X(01) VALUE 'Y'.
001100         88  PCB-NO-MORE-EVENTS              VALUE 'N'.
001200     05  PCB-ERROR-FOUND-SW         PIC X(01) VALUE 'N'.
001300         88  PCB-RECORD-ERROR-FOUND         VALUE 'Y'.
001400         88  PCB-VALID-RECORD               VALUE 'N'.
001500     05  PCB-FIRST-TIME-SW          PIC X(01) VALUE 'Y'.
001600         88  PCB-FIRST-TIME                  VALUE 'Y'.
001700         88  PCB-NOT-FIRST-TIME              VALUE 'N'.
001800     05  PCB-NEW-GROUP-SW           PIC X(01) VALUE 'N'.
001900         88  PCB-NEW-GROUP                   VALUE 'Y'.
002000
002100 01  PCB-COUNTERS-AND-ACCUMULATORS.
002200     05  PCB-RECORDS-READ           PIC S9(7) COMP-3 VALUE 0.
002300     05  PCB-RECORDS-WRITTEN        PIC S9(7) COMP-3 VALUE 0.
002400     05  PCB-RECORDS-REJECTED       PIC S9(7) COMP-3 VALUE 0.
002500     05  PCB-BUILDS-COMPATIBLE      PIC S9(7) COMP-3 VALUE 0.
002600     05  PCB-BUILDS-INCOMPATIBLE    PIC S9(7) COMP-3 VALUE 0.
002700     05  PCB-ORDERS-CREATED         PIC S9(7) COMP-3 VALUE 0.
002800     05  PCB-ORDERS-REJECTED        PIC S9(7) COMP-3 VALUE 0.
002900     05  PCB-ORDER-TOTAL-VALUE      PIC S9(9)V99 COMP-3 VALUE 0.
003000     05  PCB-WS-LINES               PIC 9(03) VALUE 0.
003100     05  PCB-WS-PAGES               PIC 9(03) VALUE 1.
003200     05  PCB-SUB-A                  PIC S9(4) COMP SYNC VALUE 0.
003300     05  PCB-SUB-B                  PIC S9(4) COMP SYNC VALUE 0.
