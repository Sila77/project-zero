000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PCSTKPST.
000300 AUTHOR.        D L KRENZ.
000400 INSTALLATION.  MIDSTATE COMPUTER SUPPLY - DP DEPT.
000500 DATE-WRITTEN.  10/02/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*    REMARKS.
001100*
001200*    PCSTKPST POSTS THE STOCK-MOVEMENT FILE AGAINST INVENTORY AND
001300*    COMPONENT-MASTER.  THE MOVEMENT FILE ARRIVES IN NO PARTICULAR
001400*    SEQUENCE SO IT IS FIRST SORTED (SW-STKMOVE-SORT) ON MOVE-TYPE
001500*    WITHIN ORDER/COMPONENT ID - MANUAL ADJUSTMENTS (TYPE 'M')
001600*    SORT AHEAD OF ORDER-DRIVEN MOVEMENTS (TYPE 'O') SINCE 'M' IS
001700*    LOWER THAN 'O'.  MANUAL RECORDS ARE POSTED BY RANDOM READ/
001800*    REWRITE OF INVENTORY AND COMPONENT-MASTER, CALLING PCSTKADJ
001900*    TO DECIDE THE NEW ON-HAND FIGURE AND THE COMPONENT'S ACTIVE
002000*    FLAG.  ORDER-DRIVEN RECORDS ARE MATCHED AGAINST THE SORTED
002100*    ORDER-LINES FILE (SAME LAYOUT AS CART-ITEMS) BY A FORWARD
002200*    MERGE ON ORDER ID - THE SAME HOLD-THE-KEY TECHNIQUE ANY MERGE
002210*    PROGRAM USES ON ITS BREAK FIELD, THE OLD ORDER ID IS HELD
002220*    WHILE ITS LINES ARE COLLECTED - THEN CALLS
002400*    PCEXPLOD TO RE-EXPLODE THE ORDER INTO PER-COMPONENT DELTAS
002500*    AND POSTS EACH ONE, NEGATIVE FOR A CAPTURE, POSITIVE FOR A
002600*    REFUND.
002700*
002800******************************************************************
002900*    CHANGE LOG.
003000*
003100*    10/02/91  DLK  ORIGINAL PROGRAM.
003200*    01/22/98  DLK  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
003300*    06/02/04  JAT  RUN TOTALS NOW PRINTED ON SYSOUT AT EOJ.
003400*    09/30/13  MRQ  TICKET DP-2960 - MISSING INVENTORY RECORD ON
003500*                   AN ORDER-DRIVEN DELTA NOW LOGGED TO SYSOUT
003600*                   INSTEAD OF BEING SILENTLY SKIPPED.
003610*    04/18/16  JAT  TICKET SR-1877 - ABEND ON AN EMPTY STOCK-
003620*                   MOVEMENT FILE INSTEAD OF RUNNING A NO-OP JOB
003630*                   THAT LOOKS LIKE A CLEAN SUCCESSFUL POST.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT STOCK-MOVE-IN ASSIGN TO UT-S-STKMOVE
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS  IS WS-STKMOVE-STATUS.
004900
005000     SELECT STOCK-MOVE-SRT ASSIGN TO UT-S-STKSRTD
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS  IS WS-STKSRTD-STATUS.
005300
005400     SELECT SW-STKMOVE-SORT ASSIGN TO UT-S-SRTWK01.
005500
005600     SELECT ORDER-LINES ASSIGN TO UT-S-ORDLINE
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS  IS WS-ORDLINE-STATUS.
005900
006000     SELECT INVENTORY ASSIGN TO UT-S-INVMSTR
006100         ORGANIZATION IS INDEXED
006200         ACCESS MODE   IS DYNAMIC
006300         RECORD KEY    IS PIV-INV-COMP-ID
006400         FILE STATUS   IS WS-INVMSTR-STATUS.
006500
006600     SELECT COMPONENT-MASTER ASSIGN TO UT-S-COMPMST
006700         ORGANIZATION IS INDEXED
006800         ACCESS MODE   IS DYNAMIC
006900         RECORD KEY    IS PCM-COMP-ID
007000         FILE STATUS   IS WS-COMPMST-STATUS.
007100
007200     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS  IS WS-SYSOUT-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 FD  STOCK-MOVE-IN
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 32 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS STM-MOVEMENT-RECORD.
008500 COPY PCSTKMOV.
008600*
008700 SD  SW-STKMOVE-SORT
008800     RECORD CONTAINS 32 CHARACTERS
008900     DATA RECORD IS SRT-MOVEMENT-RECORD.
009000 COPY PCSTKMOV REPLACING ==STM-== BY ==SRT-==.
009100*
009200 FD  STOCK-MOVE-SRT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 32 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS STO-MOVEMENT-RECORD.
009800 COPY PCSTKMOV REPLACING ==STM-== BY ==STO-==.
009900*
010000 FD  ORDER-LINES
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 1060 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS PLN-LINE-ITEM-RECORD.
010600 COPY PCLINEIT.
010700*
010800 FD  INVENTORY
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 24 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS PIV-INVENTORY-RECORD.
011400 COPY PCINVMST.
011500*
011600 FD  COMPONENT-MASTER
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 160 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS PCM-COMPONENT-MASTER-RECORD.
012200 COPY PCCOMPMS.
012300*
012400 FD  SYSOUT
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 132 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS SYS-REJECT-LINE.
013000 01  SYS-REJECT-LINE                    PIC X(132).
013100*
013200 WORKING-STORAGE SECTION.
013300*
013400 01  FILE-STATUS-CODES.
013500     05  WS-STKMOVE-STATUS              PIC X(02) VALUE SPACES.
013600     05  WS-STKSRTD-STATUS              PIC X(02) VALUE SPACES.
013700     05  WS-ORDLINE-STATUS              PIC X(02) VALUE SPACES.
013800     05  WS-INVMSTR-STATUS              PIC X(02) VALUE SPACES.
013900     05  WS-COMPMST-STATUS              PIC X(02) VALUE SPACES.
014000     05  WS-SYSOUT-STATUS               PIC X(02) VALUE SPACES.
014100     05  FILLER                         PIC X(02) VALUE SPACES.
014200*
014300     COPY PCSWTCH.
014400     COPY PCEXPLLK.
014500*
014600 01  WS-KEY-FIELDS.
014700     05  WS-TARGET-ORDER-ID             PIC X(08) VALUE SPACES.
014800     05  WS-TARGET-ID-PARTS REDEFINES WS-TARGET-ORDER-ID.
014900         10  WS-TARGET-ORDER-BATCH      PIC X(02).
015000         10  WS-TARGET-ORDER-SEQ        PIC X(06).
015100     05  FILLER                         PIC X(02) VALUE SPACES.
015200*
015300 01  WS-NOT-FOUND-SWITCHES.
015400     05  WS-INVMSTR-NOTFND-SW           PIC X(01) VALUE 'N'.
015500         88  WS-INVMSTR-NOTFOUND            VALUE 'Y'.
015600     05  WS-COMPMST-NOTFND-SW           PIC X(01) VALUE 'N'.
015700         88  WS-COMPMST-NOTFOUND            VALUE 'Y'.
015800     05  WS-REQMT-IDX                   PIC S9(4) COMP SYNC.
015900     05  FILLER                         PIC X(02) VALUE SPACES.
016000*
016100 01  WS-ADJ-PARAMETER-AREA.
016200     05  WS-ADJ-MODE                    PIC X(01).
016300         88  WS-ADJ-MODE-ORDER              VALUE 'O'.
016400         88  WS-ADJ-MODE-MANUAL             VALUE 'M'.
016500     05  WS-ADJ-CURRENT-QTY             PIC S9(05) COMP-3.
016600     05  WS-ADJ-DELTA-QTY               PIC S9(05) COMP-3.
016700     05  WS-ADJ-NEW-QTY                 PIC S9(05) COMP-3.
016800     05  WS-ADJ-CURRENT-ACTIVE          PIC X(01).
016900     05  WS-ADJ-NEW-ACTIVE              PIC X(01).
017000     05  WS-ADJ-REJECT-SW               PIC X(01).
017100         88  WS-ADJ-REJECTED                VALUE 'Y'.
017200     05  WS-ADJ-REJECT-MSG              PIC X(60).
017300*
017400 01  WS-MSG-WORK                        PIC X(100).
017500*
017600 01  ABEND-REASON                       PIC X(40) VALUE SPACES.
017700*
017800 PROCEDURE DIVISION.
017900*
018000 000-HOUSEKEEPING.
018100     SORT SW-STKMOVE-SORT
018200         ON ASCENDING KEY SRT-MOVE-TYPE SRT-ORDER-ID
018300         USING STOCK-MOVE-IN
018400         GIVING STOCK-MOVE-SRT.
018500     PERFORM 800-OPEN-FILES     THRU 800-EXIT.
018600     PERFORM 910-READ-MOVEMENT  THRU 910-EXIT.
018650     IF PCB-NO-MORE-DATA
018660         MOVE 'STOCK-MOVEMENT FILE EMPTY' TO ABEND-REASON
018670         GO TO 1000-ABEND-RTN.
018700     PERFORM 920-READ-ORDER-LINE THRU 920-EXIT.
018800 000-EXIT.
018900     EXIT.
019000*
019100 100-MAINLINE.
019200     PERFORM 200-PROCESS-MANUAL THRU 200-EXIT
019300         UNTIL PCB-NO-MORE-DATA OR NOT STO-TYPE-MANUAL.
019400     PERFORM 300-PROCESS-ORDER THRU 300-EXIT
019500         UNTIL PCB-NO-MORE-DATA.
019600 100-EXIT.
019700     EXIT.
019800*
019900 999-CLEANUP.
020000     PERFORM 810-WRITE-RUN-TOTALS THRU 810-EXIT.
020100     PERFORM 850-CLOSE-FILES      THRU 850-EXIT.
020200     MOVE +0 TO RETURN-CODE.
020300     GOBACK.
020400 999-EXIT.
020500     EXIT.
020600*
020700 200-PROCESS-MANUAL.
020800     MOVE STO-COMP-ID TO PIV-INV-COMP-ID.
020900     READ INVENTORY
021000         INVALID KEY MOVE 'Y' TO WS-INVMSTR-NOTFND-SW
021100         NOT INVALID KEY MOVE 'N' TO WS-INVMSTR-NOTFND-SW
021200     END-READ.
021300     IF WS-INVMSTR-NOTFOUND
021400         STRING 'STOCK ADJUSTMENT REJECTED - COMPONENT '
021500                STO-COMP-ID ' NOT ON THE INVENTORY FILE'
021600                DELIMITED BY SIZE INTO WS-MSG-WORK
021700         PERFORM 800-WRITE-REJECT THRU 800-W-EXIT
021800         ADD 1 TO PCB-RECORDS-REJECTED
021900     ELSE
022000         MOVE STO-COMP-ID TO PCM-COMP-ID
022100         READ COMPONENT-MASTER
022200             INVALID KEY MOVE 'Y' TO WS-COMPMST-NOTFND-SW
022300             NOT INVALID KEY MOVE 'N' TO WS-COMPMST-NOTFND-SW
022400         END-READ
022500         IF WS-COMPMST-NOTFOUND
022600             STRING 'STOCK ADJUSTMENT REJECTED - COMPONENT '
022700                    STO-COMP-ID
022800                    ' NOT ON THE COMPONENT-MASTER FILE'
022900                    DELIMITED BY SIZE INTO WS-MSG-WORK
023000             PERFORM 800-WRITE-REJECT THRU 800-W-EXIT
023100             ADD 1 TO PCB-RECORDS-REJECTED
023200         ELSE
023300             PERFORM 210-APPLY-MANUAL THRU 210-EXIT
023400         END-IF
023500     END-IF.
023600     PERFORM 910-READ-MOVEMENT THRU 910-EXIT.
023700 200-EXIT.
023800     EXIT.
023900*
024000 210-APPLY-MANUAL.
024100     MOVE 'M'             TO WS-ADJ-MODE.
024200     MOVE PIV-INV-QTY     TO WS-ADJ-CURRENT-QTY.
024300     MOVE STO-QTY-CHANGE  TO WS-ADJ-DELTA-QTY.
024400     MOVE PCM-COMP-ACTIVE TO WS-ADJ-CURRENT-ACTIVE.
024500     CALL 'PCSTKADJ' USING WS-ADJ-PARAMETER-AREA.
024600     IF WS-ADJ-REJECTED
024700         STRING 'COMPONENT ' STO-COMP-ID ' - ' WS-ADJ-REJECT-MSG
024800                DELIMITED BY SIZE INTO WS-MSG-WORK
024900         PERFORM 800-WRITE-REJECT THRU 800-W-EXIT
025000         ADD 1 TO PCB-RECORDS-REJECTED
025100     ELSE
025200         MOVE WS-ADJ-NEW-QTY    TO PIV-INV-QTY
025300         REWRITE PIV-INVENTORY-RECORD
025400         MOVE WS-ADJ-NEW-ACTIVE TO PCM-COMP-ACTIVE
025500         REWRITE PCM-COMPONENT-MASTER-RECORD
025600         ADD 1 TO PCB-RECORDS-WRITTEN
025700     END-IF.
025800 210-EXIT.
025900     EXIT.
026000*
026100 300-PROCESS-ORDER.
026200     IF STO-TYPE-ORDER
026300         PERFORM 310-EXPLODE-ORDER-LINES THRU 310-EXIT
026400         IF EXP-LINE-COUNT > 0
026500             CALL 'PCEXPLOD' USING EXP-LINE-COUNT
026600                                   EXP-LINE-TABLE
026700                                   EXP-REQMT-COUNT
026800                                   EXP-REQMT-TABLE
026900                                   EXP-RETURN-CODE
027000             PERFORM 320-APPLY-COMPONENT-DELTA THRU 320-EXIT
027100                 VARYING WS-REQMT-IDX FROM 1 BY 1
027200                     UNTIL WS-REQMT-IDX > EXP-REQMT-COUNT
027300         ELSE
027400             STRING 'ORDER ' STO-ORDER-ID
027500                    ' HAS NO LINES ON THE ORDER-LINES FILE -'
027600                    ' MOVEMENT SKIPPED'
027700                    DELIMITED BY SIZE INTO WS-MSG-WORK
027800             PERFORM 800-WRITE-REJECT THRU 800-W-EXIT
027900             ADD 1 TO PCB-RECORDS-REJECTED
028000         END-IF
028100     END-IF.
028200     PERFORM 910-READ-MOVEMENT THRU 910-EXIT.
028300 300-EXIT.
028400     EXIT.
028500*
028600 310-EXPLODE-ORDER-LINES.
028700     MOVE STO-ORDER-ID TO WS-TARGET-ORDER-ID.
028800     MOVE 0 TO EXP-LINE-COUNT.
028900     PERFORM 920-READ-ORDER-LINE THRU 920-EXIT
029000         UNTIL PCB-NO-MORE-EVENTS
029100            OR PLN-LINE-ORDER-ID NOT LESS THAN WS-TARGET-ORDER-ID.
029200     PERFORM 311-COLLECT-LINE THRU 311-EXIT
029300         UNTIL PCB-NO-MORE-EVENTS
029400            OR PLN-LINE-ORDER-ID NOT = WS-TARGET-ORDER-ID.
029500 310-EXIT.
029600     EXIT.
029700*
029800 311-COLLECT-LINE.
029900     ADD 1 TO EXP-LINE-COUNT.
030000     IF EXP-LINE-COUNT <= 400
030050         MOVE PLN-LINE-ITEM-RECORD
030070             TO EXP-LINE-RECORD(EXP-LINE-COUNT)
030200     END-IF.
030300     PERFORM 920-READ-ORDER-LINE THRU 920-EXIT.
030400 311-EXIT.
030500     EXIT.
030600*
030700 320-APPLY-COMPONENT-DELTA.
030800     MOVE EXP-REQMT-COMP-ID(WS-REQMT-IDX) TO PIV-INV-COMP-ID.
030900     READ INVENTORY
031000         INVALID KEY MOVE 'Y' TO WS-INVMSTR-NOTFND-SW
031100         NOT INVALID KEY MOVE 'N' TO WS-INVMSTR-NOTFND-SW
031200     END-READ.
031300     IF WS-INVMSTR-NOTFOUND
031400         STRING 'ORDER ' STO-ORDER-ID
031500                ' DELTA SKIPPED - COMPONENT '
031600                EXP-REQMT-COMP-ID(WS-REQMT-IDX)
031700                ' NOT ON THE INVENTORY FILE'
031800                DELIMITED BY SIZE INTO WS-MSG-WORK
031900         PERFORM 800-WRITE-REJECT THRU 800-W-EXIT
032000         ADD 1 TO PCB-RECORDS-REJECTED
032100     ELSE
032200         MOVE 'O'         TO WS-ADJ-MODE
032300         MOVE PIV-INV-QTY TO WS-ADJ-CURRENT-QTY
032400         IF STO-DIR-CAPTURE
032500             COMPUTE WS-ADJ-DELTA-QTY =
032600                 EXP-REQMT-QTY(WS-REQMT-IDX) * -1
032700         ELSE
032800             MOVE EXP-REQMT-QTY(WS-REQMT-IDX) TO WS-ADJ-DELTA-QTY
032900         END-IF
033000         CALL 'PCSTKADJ' USING WS-ADJ-PARAMETER-AREA
033100         MOVE WS-ADJ-NEW-QTY TO PIV-INV-QTY
033200         REWRITE PIV-INVENTORY-RECORD
033300         ADD 1 TO PCB-RECORDS-WRITTEN
033400     END-IF.
033500 320-EXIT.
033600     EXIT.
033700*
033800 800-WRITE-REJECT.
033900     MOVE SPACES TO SYS-REJECT-LINE.
034000     MOVE WS-MSG-WORK TO SYS-REJECT-LINE.
034100     WRITE SYS-REJECT-LINE.
034200 800-W-EXIT.
034300     EXIT.
034400*
034500 800-OPEN-FILES.
034600     OPEN INPUT  STOCK-MOVE-SRT ORDER-LINES.
034700     OPEN I-O    INVENTORY COMPONENT-MASTER.
034800     OPEN OUTPUT SYSOUT.
034900 800-EXIT.
035000     EXIT.
035100*
035200 850-CLOSE-FILES.
035300     CLOSE STOCK-MOVE-SRT ORDER-LINES INVENTORY
035400           COMPONENT-MASTER SYSOUT.
035500 850-EXIT.
035600     EXIT.
035700*
035800 810-WRITE-RUN-TOTALS.
035900     MOVE SPACES TO SYS-REJECT-LINE.
036000     STRING 'STOCK MOVEMENTS POSTED: ' PCB-RECORDS-WRITTEN
036100            '  REJECTED: ' PCB-RECORDS-REJECTED
036200            DELIMITED BY SIZE INTO SYS-REJECT-LINE.
036300     WRITE SYS-REJECT-LINE.
036400 810-EXIT.
036500     EXIT.
036600*
036700 910-READ-MOVEMENT.
036800     READ STOCK-MOVE-SRT
036900         AT END MOVE 'N' TO PCB-MORE-DATA-SW
036910                GO TO 910-EXIT.
037000 910-EXIT.
037100     EXIT.
037200*
037300 920-READ-ORDER-LINE.
037400     READ ORDER-LINES
037500         AT END MOVE 'N' TO PCB-MORE-EVENTS-SW
037510                GO TO 920-EXIT.
037600 920-EXIT.
037700     EXIT.
037800*
037900 1000-ABEND-RTN.
038000     DISPLAY 'PCSTKPST ABENDING - ' ABEND-REASON.
038100     MOVE +16 TO RETURN-CODE.
038200     GOBACK.
