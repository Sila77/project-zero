000100******************************************************************
000200*    PCCOMTBL  -  IN-MEMORY COMPONENT-MASTER TABLE.  LOADED      *
000300*    ONCE AT STARTUP FROM THE COMPONENT-MASTER FILE (900-LOAD-   *
000400*    COMPONENTS IN PCCOMPAT) AND SEARCHED BY COMP-ID WITH        *
000500*    SEARCH ALL - THE MASTER FILE ARRIVES IN COMP-ID SEQUENCE SO *
000600*    NO SORT IS NEEDED BEFORE THE TABLE IS BUILT.                *
000700******************************************************************
000800 01  PCT-COMPONENT-TABLE.
000900     05  PCT-COMP-TABLE-ENTRY OCCURS 0 TO 2000 TIMES
001000                     DEPENDING ON PCT-COMP-TABLE-COUNT
001100                     ASCENDING KEY IS PCT-TBL-COMP-ID
001200                     INDEXED BY PCT-COMP-IDX.
001300         10  PCT-TBL-COMP-ID            PIC X(08).
001400         10  PCT-TBL-RECORD             PIC X(160).
001500 01  PCT-COMP-TABLE-COUNT               PIC S9(8) COMP SYNC
001600                                         VALUE 0.
