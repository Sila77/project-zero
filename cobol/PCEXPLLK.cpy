000100****************************************************************
000200*    PCEXPLLK  -  LINKAGE AREA SHARED BY PCEXPLOD AND ITS TWO   *
000300*    CALLERS (PCORDCRT, PCSTKPST).  THE CALLER LOADS EXP-LINE-  *
000400*    TABLE WITH THE RAW ORDER-LINE RECORDS FOR ONE ORDER (CART  *
000500*    OR STOCK MOVEMENT) AND SETS EXP-REQMT-COUNT TO ZERO;       *
000600*    PCEXPLOD RETURNS THE COMPONENT-LEVEL REQUIRED-QUANTITY     *
000700*    TABLE, BUILDS EXPLODED INTO THEIR CONTAINED PARTS.         *
000800****************************************************************
000900 01  EXP-LINE-COUNT                     PIC S9(4) COMP SYNC.
001000 01  EXP-LINE-TABLE.
001100     05  EXP-LINE-ENTRY OCCURS 1 TO 400 TIMES
001200                     DEPENDING ON EXP-LINE-COUNT.
001300         10  EXP-LINE-RECORD            PIC X(1060).
001400 01  EXP-REQMT-COUNT                    PIC S9(4) COMP SYNC.
001500 01  EXP-REQMT-TABLE.
001600     05  EXP-REQMT-ENTRY OCCURS 1 TO 500 TIMES
001700                     DEPENDING ON EXP-REQMT-COUNT.
001800         10  EXP-REQMT-COMP-ID          PIC X(08).
001900         10  EXP-REQMT-QTY              PIC S9(07) COMP-3.
002000 01  EXP-RETURN-CODE                    PIC S9(04) COMP SYNC.
002100     88  EXP-OK                             VALUE 0.
