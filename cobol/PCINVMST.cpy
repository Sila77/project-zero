000100******************************************************************
000200*    PCINVMST  -  INVENTORY RECORD LAYOUT.  FIXED 24-BYTE       *
000300*    RECORD, SORTED AND KEYED ON INV-COMP-ID.  REWRITTEN BY     *
000400*    THE STOCK-POSTING RUN (PCSTKPST) AND BY MANUAL ADJUSTMENTS *
000500*    APPLIED THROUGH PCSTKADJ.                                  *
000600******************************************************************
000700 01  PIV-INVENTORY-RECORD.
000800     05  PIV-INV-COMP-ID                PIC X(08).
000900     05  PIV-INV-QTY                    PIC S9(5).
001000     05  PIV-INV-PRICE                  PIC S9(7)V99.
001100     05  FILLER                         PIC X(02).
